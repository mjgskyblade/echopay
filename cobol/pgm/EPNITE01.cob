000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPNITE01.
000500 AUTHOR.         M F ABDULLAH.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   14 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH ORCHESTRATOR FOR THE FRAUD CASE
001200*               SUITE.  RUN ONCE PER SCHEDULE SLOT (THE ONLINE
001300*               SCHEDULER FIRES THIS EVERY FIVE MINUTES FOR THE
001400*               AUTOMATED-REVERSAL SWEEP AND HOURLY FOR THE
001500*               ESCALATION SWEEP - THIS PROGRAM DOES NOT KNOW OR
001600*               CARE WHICH CADENCE WOKE IT, IT ALWAYS DOES ALL
001700*               THREE PASSES BELOW IN ONE RUN):
001800*                 A. AUTOMATED REVERSAL SWEEP - CANDIDATE HIGH/
001900*                    CRITICAL CASES OLDER THAN ONE HOUR ARE
002000*                    SCORED (EPDET020) AND EITHER REVERSED
002100*                    (EPRVX040) OR LEFT FOR ARBITRATION.
002200*                 B. ARBITRATION DECISION INTAKE - READS THE
002300*                    NIGHTLY EPARBD EXTRACT, ASSIGNS THE
002400*                    ARBITRATOR IF NOT ALREADY ASSIGNED, APPLIES
002500*                    THE DECISION (REVERSE OR UNFREEZE).
002600*                 C. 72-HOUR OVERDUE ESCALATION SWEEP.
002700*               ENDS BY PRINTING THE CONTROL-REPORT RUN SUMMARY.
002800*
002900*               "OLDER THAN" IS JUDGED BY CONVERTING BOTH THE
003000*               CASE'S CREATED-AT DATE AND THE RUN DATE TO A
003100*               JULIAN DAY NUMBER (FLIEGEL & VAN FLANDERN
003200*               INTEGER FORMULA) AND COMBINING WITH THE HOUR-OF-
003300*               DAY - THIS MACHINE HAS NO DATE-DIFFERENCE
003400*               INTRINSIC, SO THE AGING ARITHMETIC IS DONE BY
003500*               HAND, THE SAME WAY THE A/R AGING RUN DOES IT.
003600*______________________________________________________________
003700* HISTORY OF MODIFICATION:
003800*================================================================
003802* EFP0067  19/05/2009  DCK   - HOREQ 94020 D300 WAS RESOLVING THE  EFP0067
003804*                              CASE FRAUD_CONFIRMED BEFORE D310    EFP0067
003806*                              EVEN RAN - A FAILED MANUAL REVERSAL EFP0067
003808*                              STILL CLOSED THE CASE WITH NO       EFP0067
003810*                              TOKENS TOUCHED AND NO EPREVR ROW -  EFP0067
003812*                              RESOLVE NOW GATED ON WK-VRVX-       EFP0067
003814*                              SUCCESSFUL, SAME AS C300 ON THE     EFP0067
003816*                              AUTOMATED SIDE                      EFP0067
003818*----------------------------------------------------------------
003820* EFP0063  04/03/2008  DCK   - HOREQ 91120 CANDIDATE AGE IN C210   EFP0063
003822*                              WAS HOUR-FIELD-ONLY (14:58 TO 15:02 EFP0063
003824*                              READ AS "1 HR OLD", 14:02 TO 14:58  EFP0063
003826*                              READ AS "0 HRS OLD") - REWORKED TO  EFP0063
003828*                              CARRY MINUTES SO THE 1-HOUR AND     EFP0063
003830*                              72-HOUR GATES ARE JUDGED TO THE     EFP0063
003832*                              MINUTE, NOT THE HOUR                EFP0063
003834*----------------------------------------------------------------
003900* EFP0052  11/03/2003  KLT   - HOREQ 74410 CONTROL TOTALS WERE     EFP0052
004000*                              CARRYING OVER FROM THE PRIOR RUN    EFP0052
004100*                              ON A WARM START - RESET MOVED TO    EFP0052
004200*                              Z000 WITH THE REST OF THE INTAKE    EFP0052
004300*                              DRIVER'S COUNTERS (SEE EPINTK01)    EFP0052
004400*----------------------------------------------------------------
004500* EFP0038  02/07/2000  DCK   - HOREQ 55190 ESCALATION SWEEP WAS    EFP0038
004600*                              RE-FIRING ON CASES ALREADY MARKED   EFP0038
004700*                              ESCALATED - ADDED THE ESCALATED-AT  EFP0038
004800*                              BLANK GUARD TO E100                 EFP0038
004900*----------------------------------------------------------------
005000* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - JULIAN DATE       EFP0031
005100*                              CONVERSION IN G000 ALREADY CARRIES  EFP0031
005200*                              A FULL 4-DIGIT YEAR (NO WINDOWING   EFP0031
005300*                              ASSUMPTIONS) - REVIEWED, NO CHANGE  EFP0031
005400*----------------------------------------------------------------
005500* EFP0004  14/08/1991  MFA   - INITIAL VERSION                     EFP0004
005600*================================================================
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                     ON  STATUS IS U0-ON
006700                     OFF STATUS IS U0-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT EPCASE ASSIGN TO DATABASE-EPCASE
007200            ORGANIZATION      IS INDEXED
007300            ACCESS MODE       IS DYNAMIC
007400            RECORD KEY        IS EPCASE-CASE-ID
007500            FILE STATUS       IS WK-C-EPCASE-STATUS.
007600
007700     SELECT EPARBD ASSIGN TO DATABASE-EPARBD
007800            ORGANIZATION      IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-EPARBD-STATUS.
008000
008100     SELECT EPRPT  ASSIGN TO DATABASE-EPRPT
008200            ORGANIZATION      IS LINE SEQUENTIAL
008300            FILE STATUS       IS WK-C-EPRPT-STATUS.
008400
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900**************
009000 FD  EPCASE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-C-EPCASE.
009300 01  WK-C-EPCASE.
009400     COPY EPCASE.
009500
009600 FD  EPARBD
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-C-EPARBD.
009900 01  WK-C-EPARBD.
010000     COPY EPARBD.
010100
010200 FD  EPRPT
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-EPRPT-LINE.
010500 01  WK-C-EPRPT-LINE                   PIC X(80).
010600
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
010910 77  WK-N-CASE-JDN                   PIC S9(08) COMP VALUE +0.
010920*                        CANDIDATE CASE'S JULIAN DAY NUMBER -
010930*                        LOOSE SCRATCH ITEM, 77-LEVEL PER SHOP
010940*                        STANDARD, NOT PART OF ANY RECORD.
011000 01  FILLER                          PIC X(24)        VALUE
011100     "** PROGRAM EPNITE01  **".
011200
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 01  WK-C-COMMON.
011500     COPY ASCMWS.
011600
011700 01  WK-C-EPCASE-STATUS              PIC X(02) VALUE SPACES.
011800 01  WK-C-EPARBD-STATUS              PIC X(02) VALUE SPACES.
011900 01  WK-C-EPRPT-STATUS               PIC X(02) VALUE SPACES.
012000
012100 01  WK-C-SWITCHES.
012200     05  WK-C-SWEEP-EOF-SW           PIC X(01) VALUE "N".
012300         88  WK-C-SWEEP-EOF                    VALUE "Y".
012400     05  WK-C-ARBD-EOF-SW            PIC X(01) VALUE "N".
012500         88  WK-C-ARBD-EOF                     VALUE "Y".
012600     05  WK-C-ESC-EOF-SW             PIC X(01) VALUE "N".
012700         88  WK-C-ESC-EOF                      VALUE "Y".
012800     05  WK-C-DECISION-VALID-SW      PIC X(01) VALUE "Y".
012900         88  WK-C-DECISION-VALID               VALUE "Y".
013000     05  FILLER                      PIC X(02) VALUE SPACES.
013100
013200* ------------------- RUN-DATE / RUN-TIME CAPTURE ---------------*
013300 01  WK-C-RUN-DATE-6                 PIC 9(06) VALUE 0.
013400 01  WK-C-RUN-DATE-6-R REDEFINES WK-C-RUN-DATE-6.
013500     05  WK-C-RUN-YY                 PIC 9(02).
013600     05  WK-C-RUN-MM                 PIC 9(02).
013700     05  WK-C-RUN-DD                 PIC 9(02).
013800
013900 01  WK-C-RUN-TIME                   PIC 9(08) VALUE 0.
014000 01  WK-C-RUN-TIME-R REDEFINES WK-C-RUN-TIME.
014100     05  WK-C-RUN-HH                 PIC 9(02).
014200     05  WK-C-RUN-MIN                PIC 9(02).
014300     05  WK-C-RUN-SS                 PIC 9(02).
014400     05  WK-C-RUN-HTH                PIC 9(02).
014500
014600 01  WK-C-NOW-TIMESTAMP              PIC X(26) VALUE SPACES.
014700 01  WK-N-RUN-JDN                    PIC S9(08) COMP VALUE +0.
014800
014900* --------------- JULIAN-DATE CONVERSION WORK AREA --------------*
015000 01  WK-N-CALC-YYYY                  PIC 9(04) VALUE 0.
015100 01  WK-N-CALC-MM                    PIC 9(02) VALUE 0.
015200 01  WK-N-CALC-DD                    PIC 9(02) VALUE 0.
015300 01  WK-N-CALC-JDN                   PIC S9(08) COMP VALUE +0.
015400 01  WK-N-CALC-A                     PIC S9(08) COMP VALUE +0.
015500 01  WK-N-CALC-Y                     PIC S9(08) COMP VALUE +0.
015600 01  WK-N-CALC-M                     PIC S9(08) COMP VALUE +0.
015700
015850 01  WK-N-CASE-HH                    PIC 9(02) VALUE 0.
015870 01  WK-N-CASE-MIN                   PIC 9(02) VALUE 0.
015900 01  WK-N-AGE-MINUTES                PIC S9(08) COMP VALUE +0.
016000 01  WK-N-AGE-HOURS                  PIC S9(08) COMP VALUE +0.
016010* ALTERNATE DISPLAY-FORMAT VIEW OF THE AGE-IN-HOURS COUNTER, FOR
016020* THE ESCALATION ALERT LINE BELOW ONLY.
016030 01  WK-N-AGE-HOURS-R REDEFINES WK-N-AGE-HOURS
016040                                     PIC S9(08).
016100
016200* ----------------------- CONTROL TOTALS -------------------------*
016300 01  WK-C-CONTROL-TOTALS.
016400     05  WK-N-TOT-REV-AUTO           PIC S9(06) COMP VALUE +0.
016500     05  WK-N-TOT-REV-MANUAL         PIC S9(06) COMP VALUE +0.
016600     05  WK-N-TOT-ESCALATED          PIC S9(06) COMP VALUE +0.
016700     05  WK-N-TOT-WITHIN-SLA         PIC S9(06) COMP VALUE +0.
016800     05  WK-N-SUM-REV-AMOUNT         PIC S9(11)V9(02) COMP-3
016900                                                       VALUE +0.
017000     05  WK-N-SUM-DURATION-MIN       PIC S9(08) COMP VALUE +0.
017100     05  WK-N-AVG-REV-MINUTES        PIC 9(06)V9(02) VALUE 0.
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300
017400* -------------------- CANDIDATE-CASE WORK AREA ------------------*
017500 01  WK-C-CONFIDENCE-WORK            PIC 9V99 VALUE 0.
017600 01  WK-C-START-TIMESTAMP            PIC X(26) VALUE SPACES.
017700
017800* -------------------- REPORT DETAIL WORK AREA -------------------*
017900 01  WK-C-RPT-LABEL                  PIC X(45) VALUE SPACES.
018000 01  WK-C-RPT-VALUE                  PIC X(18) VALUE SPACES.
018100 01  WK-C-AUTO-CNT-ED                PIC ZZZ,ZZ9.
018200 01  WK-C-MANUAL-CNT-ED              PIC ZZZ,ZZ9.
018300 01  WK-C-ESCAL-CNT-ED               PIC ZZZ,ZZ9.
018400 01  WK-C-SLA-CNT-ED                 PIC ZZZ,ZZ9.
018500 01  WK-C-SUM-AMT-ED                 PIC ZZ,ZZZ,ZZZ,ZZ9.99.
018600 01  WK-C-AVG-MIN-ED                 PIC ZZZ,ZZ9.99.
018700
018800* -------- PARAMETER BLOCKS FOR THE PROGRAMS THIS ONE CALLS ----*
018900 COPY EPDETLK.
019000 COPY EPRVXLK.
019100 COPY EPTXNLK.
019200
019300*****************
019400 LINKAGE SECTION.
019500*****************
019600* NONE - THIS IS A STAND-ALONE MAINLINE DRIVER, NOT CALLED.
019700
019800 EJECT
019900********************************************
020000 PROCEDURE DIVISION.
020100********************************************
020200 MAIN-MODULE.
020300     PERFORM Z000-INITIALIZE THRU Z099-INITIALIZE-EX.
020400     PERFORM C000-AUTOMATED-SWEEP THRU C999-AUTOMATED-SWEEP-EX.
020500     PERFORM D000-ARBITRATION-DECISIONS
020600        THRU D999-ARBITRATION-DECISIONS-EX.
020700     PERFORM E000-ESCALATION-SWEEP THRU E999-ESCALATION-SWEEP-EX.
020800     PERFORM F000-WRITE-CONTROL-REPORT
020900        THRU F999-WRITE-CONTROL-REPORT-EX.
021000     PERFORM Y000-TERMINATE THRU Y099-TERMINATE-EX.
021100     STOP RUN.
021200
021300*---------------------------------------------------------------*
021400 Z000-INITIALIZE.
021500*---------------------------------------------------------------*
021600     MOVE ZERO TO WK-N-TOT-REV-AUTO
021700                  WK-N-TOT-REV-MANUAL
021800                  WK-N-TOT-ESCALATED
021900                  WK-N-TOT-WITHIN-SLA
022000                  WK-N-SUM-DURATION-MIN.
022100     MOVE ZERO TO WK-N-SUM-REV-AMOUNT.
022200
022300     OPEN I-O   EPCASE.
022400     IF WK-C-EPCASE-STATUS NOT = "00"
022500         DISPLAY "EPNITE01 - OPEN ERROR - EPCASE"
022600         DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
022700     END-IF.
022800     OPEN INPUT EPARBD.
022900     IF WK-C-EPARBD-STATUS NOT = "00"
023000         DISPLAY "EPNITE01 - OPEN ERROR - EPARBD"
023100         DISPLAY "FILE STATUS IS " WK-C-EPARBD-STATUS
023200         MOVE "Y" TO WK-C-ARBD-EOF-SW
023300     END-IF.
023400     OPEN OUTPUT EPRPT.
023500     IF WK-C-EPRPT-STATUS NOT = "00"
023600         DISPLAY "EPNITE01 - OPEN ERROR - EPRPT"
023700         DISPLAY "FILE STATUS IS " WK-C-EPRPT-STATUS
023800     END-IF.
023900
024000     ACCEPT WK-C-RUN-DATE-6 FROM DATE.
024100     ACCEPT WK-C-RUN-TIME   FROM TIME.
024200     STRING "20" WK-C-RUN-YY "-" WK-C-RUN-MM "-" WK-C-RUN-DD
024300            "T" WK-C-RUN-HH ":" WK-C-RUN-MIN ":" WK-C-RUN-SS "Z"
024400            DELIMITED BY SIZE INTO WK-C-NOW-TIMESTAMP.
024500
024600     MOVE 20            TO WK-N-CALC-YYYY (1:2).
024700     MOVE WK-C-RUN-YY   TO WK-N-CALC-YYYY (3:2).
024800     MOVE WK-C-RUN-MM   TO WK-N-CALC-MM.
024900     MOVE WK-C-RUN-DD   TO WK-N-CALC-DD.
025000     PERFORM G000-COMPUTE-JULIAN-DATE
025100        THRU G099-COMPUTE-JULIAN-DATE-EX.
025200     MOVE WK-N-CALC-JDN TO WK-N-RUN-JDN.
025300
025400*---------------------------------------------------------------*
025500 Z099-INITIALIZE-EX.
025600*---------------------------------------------------------------*
025700     EXIT.
025800
025900*=================================================================
026000* SECTION C - AUTOMATED REVERSAL SWEEP (BATCH FLOW #2)
026100*=================================================================
026200 C000-AUTOMATED-SWEEP.
026300*---------------------------------------------------------------*
026400     MOVE "N" TO WK-C-SWEEP-EOF-SW.
026500     MOVE LOW-VALUES TO EPCASE-CASE-ID.
026600     START EPCASE KEY IS NOT LESS THAN EPCASE-CASE-ID
026700         INVALID KEY
026800             MOVE "Y" TO WK-C-SWEEP-EOF-SW
026900     END-START.
027000
027100     PERFORM C100-READ-NEXT-CANDIDATE
027200        THRU C199-READ-NEXT-CANDIDATE-EX.
027300     PERFORM C200-EVALUATE-ONE-CASE
027400        THRU C299-EVALUATE-ONE-CASE-EX
027500        UNTIL WK-C-SWEEP-EOF.
027600
027700*---------------------------------------------------------------*
027800 C999-AUTOMATED-SWEEP-EX.
027900*---------------------------------------------------------------*
028000     EXIT.
028100
028200*---------------------------------------------------------------*
028300 C100-READ-NEXT-CANDIDATE.
028400*---------------------------------------------------------------*
028500     READ EPCASE NEXT RECORD
028600         AT END
028700             MOVE "Y" TO WK-C-SWEEP-EOF-SW
028800     END-READ.
028900
029000*---------------------------------------------------------------*
029100 C199-READ-NEXT-CANDIDATE-EX.
029200*---------------------------------------------------------------*
029300     EXIT.
029400
029500*---------------------------------------------------------------*
029600 C200-EVALUATE-ONE-CASE.
029700*---------------------------------------------------------------*
029800     IF EPCASE-STATUS-INVESTIGATING
029900        AND (EPCASE-PRIORITY-HIGH OR EPCASE-PRIORITY-CRITICAL)
030000         PERFORM C210-COMPUTE-CASE-AGE
030100            THRU C210-COMPUTE-CASE-AGE-EX
030200         IF WK-N-AGE-MINUTES >= 60
030300             PERFORM C300-SCORE-AND-DECIDE
030400                THRU C399-SCORE-AND-DECIDE-EX
030500         END-IF
030600     END-IF.
030700     PERFORM C100-READ-NEXT-CANDIDATE
030800        THRU C199-READ-NEXT-CANDIDATE-EX.
030900
031000*---------------------------------------------------------------*
031100 C299-EVALUATE-ONE-CASE-EX.
031200*---------------------------------------------------------------*
031300     EXIT.
031400
031500*---------------------------------------------------------------*
031600 C210-COMPUTE-CASE-AGE.
031700*---------------------------------------------------------------*
031800     MOVE EPCASE-CREATED-DATE (1:4)  TO WK-N-CALC-YYYY.
031900     MOVE EPCASE-CREATED-DATE (6:2)  TO WK-N-CALC-MM.
032000     MOVE EPCASE-CREATED-DATE (9:2)  TO WK-N-CALC-DD.
032010     MOVE EPCASE-CREATED-TIME (1:2)  TO WK-N-CASE-HH.
032020     MOVE EPCASE-CREATED-TIME (4:2)  TO WK-N-CASE-MIN.
032200     PERFORM G000-COMPUTE-JULIAN-DATE
032300        THRU G099-COMPUTE-JULIAN-DATE-EX.
032400     MOVE WK-N-CALC-JDN TO WK-N-CASE-JDN.
032410* AGE IS CARRIED IN MINUTES SO THE 1-HOUR AND 72-HOUR GATES
032420* BELOW ARE JUDGED TO THE MINUTE - A HOUR-FIELD-ONLY DELTA
032430* MISJUDGES A CASE BY UP TO 59 MINUTES EITHER WAY (EFP0063).
032500     COMPUTE WK-N-AGE-MINUTES =
032600         (((WK-N-RUN-JDN - WK-N-CASE-JDN) * 24)
032650         + (WK-C-RUN-HH - WK-N-CASE-HH)) * 60
032700         + (WK-C-RUN-MIN - WK-N-CASE-MIN).
032750     COMPUTE WK-N-AGE-HOURS = WK-N-AGE-MINUTES / 60.
032800
032900*---------------------------------------------------------------*
033000 C210-COMPUTE-CASE-AGE-EX.
033100*---------------------------------------------------------------*
033200     EXIT.
033300
033400*---------------------------------------------------------------*
033500 C300-SCORE-AND-DECIDE.
033600*---------------------------------------------------------------*
033700     MOVE SPACES TO WK-VDET.
033800     MOVE EPCASE-CASE-ID TO WK-VDET-CASE-ID.
033900     CALL "EPDET020" USING WK-VDET.
034000     MOVE WK-VDET-CONFIDENCE TO WK-C-CONFIDENCE-WORK.
034100
034200     IF WK-C-CONFIDENCE-WORK >= 0.80
034300         MOVE WK-C-NOW-TIMESTAMP TO WK-C-START-TIMESTAMP
034400         MOVE SPACES              TO WK-VRVX
034500         MOVE EPCASE-CASE-ID      TO WK-VRVX-CASE-ID
034600         MOVE EPCASE-TRANSACTION-ID
034700                                  TO WK-VRVX-TRANSACTION-ID
034800         MOVE EPCASE-TRANSACTION-AMOUNT TO WK-VRVX-AMOUNT
034900         MOVE "AUTOMATED_FRAUD"   TO WK-VRVX-REVERSAL-TYPE
035000         MOVE SPACES              TO WK-VRVX-ARBITRATOR-ID
035100         MOVE WK-C-START-TIMESTAMP
035200                                  TO WK-VRVX-START-TIMESTAMP
035300         CALL "EPRVX040" USING WK-VRVX
035400
035500         IF WK-VRVX-SUCCESSFUL
035600             SET  EPCASE-STATUS-RESOLVED    TO TRUE
035700             SET  EPCASE-RESOL-FRAUD-CONFIRMED TO TRUE
035800             MOVE WK-VRVX-END-TIMESTAMP TO EPCASE-RESOLVED-AT
035900             REWRITE WK-C-EPCASE
036000                 INVALID KEY
036100                     DISPLAY
036200                       "EPNITE01 - REWRITE ERROR - EPCASE"
036300                     DISPLAY "FILE STATUS IS "
036400                              WK-C-EPCASE-STATUS
036500             END-REWRITE
036600             ADD 1 TO WK-N-TOT-REV-AUTO
036700             ADD WK-VRVX-AMOUNT TO WK-N-SUM-REV-AMOUNT
036800             ADD WK-VRVX-DURATION-MINUTES
036900                                TO WK-N-SUM-DURATION-MIN
037000             IF WK-VRVX-WITHIN-SLA = "Y"
037100                 ADD 1 TO WK-N-TOT-WITHIN-SLA
037200             END-IF
037300         ELSE
037400             DISPLAY "EPNITE01 - AUTO REVERSAL FAILED - CASE "
037500                      EPCASE-CASE-ID " - " WK-VRVX-FAIL-REASON
037600                      " - ESCALATED TO ARBITRATION"
037700         END-IF
037800     ELSE
037900         DISPLAY "EPNITE01 - CASE " EPCASE-CASE-ID
038000                  " CONFIDENCE " WK-C-CONFIDENCE-WORK
038100                  " BELOW AUTO-REVERSAL THRESHOLD - LEFT FOR "
038200                  "ARBITRATION"
038300     END-IF.
038400
038500*---------------------------------------------------------------*
038600 C399-SCORE-AND-DECIDE-EX.
038700*---------------------------------------------------------------*
038800     EXIT.
038900
039000*=================================================================
039100* SECTION D - ARBITRATION ASSIGNMENT + DECISION INTAKE (FLOW #3)
039200*=================================================================
039300 D000-ARBITRATION-DECISIONS.
039400*---------------------------------------------------------------*
039500     PERFORM D100-READ-NEXT-DECISION
039600        THRU D199-READ-NEXT-DECISION-EX.
039700     PERFORM D200-PROCESS-ONE-DECISION
039800        THRU D299-PROCESS-ONE-DECISION-EX
039900        UNTIL WK-C-ARBD-EOF.
040000
040100*---------------------------------------------------------------*
040200 D999-ARBITRATION-DECISIONS-EX.
040300*---------------------------------------------------------------*
040400     EXIT.
040500
040600*---------------------------------------------------------------*
040700 D100-READ-NEXT-DECISION.
040800*---------------------------------------------------------------*
040900     READ EPARBD
041000         AT END
041100             MOVE "Y" TO WK-C-ARBD-EOF-SW
041200     END-READ.
041300
041400*---------------------------------------------------------------*
041500 D199-READ-NEXT-DECISION-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 D200-PROCESS-ONE-DECISION.
042100*---------------------------------------------------------------*
042200     MOVE "Y" TO WK-C-DECISION-VALID-SW.
042300     MOVE EPARBD-CASE-ID TO EPCASE-CASE-ID.
042400     READ EPCASE
042500         INVALID KEY
042600             MOVE "N" TO WK-C-DECISION-VALID-SW
042700             DISPLAY "EPNITE01 - DECISION REJECTED - CASE "
042800                      EPARBD-CASE-ID " NOT ON FILE"
042900     END-READ.
043000
043100     IF WK-C-DECISION-VALID
043200         PERFORM D210-ASSIGN-IF-NEEDED
043300            THRU D210-ASSIGN-IF-NEEDED-EX
043400         PERFORM D220-VALIDATE-DECISION
043500            THRU D220-VALIDATE-DECISION-EX
043600     END-IF.
043700
043800     IF WK-C-DECISION-VALID
043900         PERFORM D300-APPLY-DECISION
044000            THRU D399-APPLY-DECISION-EX
044100     END-IF.
044200
044300     PERFORM D100-READ-NEXT-DECISION
044400        THRU D199-READ-NEXT-DECISION-EX.
044500
044600*---------------------------------------------------------------*
044700 D299-PROCESS-ONE-DECISION-EX.
044800*---------------------------------------------------------------*
044900     EXIT.
045000
045100*---------------------------------------------------------------*
045200 D210-ASSIGN-IF-NEEDED.
045300*---------------------------------------------------------------*
045400* FOLDS THE ARBITRATIONSERVICE "ASSIGN" STEP INTO DECISION
045500* INTAKE - THE NIGHTLY EXTRACT CARRIES NO SEPARATE ASSIGNMENT-
045600* REQUEST RECORD, SO THE DECISION'S OWN CASE-ID/ARBITRATOR-ID
045700* IS USED TO ASSIGN THE MOMENT BEFORE THE DECISION IS APPLIED,
045900     IF NOT EPCASE-STATUS-INVESTIGATING
046000         MOVE "N" TO WK-C-DECISION-VALID-SW
046100         DISPLAY "EPNITE01 - DECISION REJECTED - CASE "
046200                  EPCASE-CASE-ID " NOT INVESTIGATING"
046300     ELSE
046400         IF EPCASE-ASSIGNED-ARBITRATOR-ID = SPACES
046500             MOVE EPARBD-ARBITRATOR-ID TO
046600                  EPCASE-ASSIGNED-ARBITRATOR-ID
046700             MOVE WK-C-NOW-TIMESTAMP TO EPCASE-ASSIGNED-AT
046800         END-IF
046900     END-IF.
047000
047100*---------------------------------------------------------------*
047200 D210-ASSIGN-IF-NEEDED-EX.
047300*---------------------------------------------------------------*
047400     EXIT.
047500
047600*---------------------------------------------------------------*
047700 D220-VALIDATE-DECISION.
047800*---------------------------------------------------------------*
047900     IF NOT (EPARBD-DEC-FRAUD-CONFIRMED OR
048000             EPARBD-DEC-FRAUD-DENIED OR
048100             EPARBD-DEC-INSUFF-EVID)
048200         MOVE "N" TO WK-C-DECISION-VALID-SW
048300         DISPLAY "EPNITE01 - DECISION REJECTED - CASE "
048400                  EPARBD-CASE-ID " - INVALID DECISION VALUE"
048500     END-IF.
048600
048700*---------------------------------------------------------------*
048800 D220-VALIDATE-DECISION-EX.
048900*---------------------------------------------------------------*
049000     EXIT.
049100
049200*---------------------------------------------------------------*
049300 D300-APPLY-DECISION.
049400*---------------------------------------------------------------*
049410* EFP0067 - THE OLD CODE RESOLVED THE CASE FRAUD_CONFIRMED       EFP0067
049420* BEFORE D310 EVEN RAN, SO A FAILED MANUAL REVERSAL STILL        EFP0067
049430* CLOSED THE CASE WITH NO TOKENS TOUCHED AND NO EPREVR ROW.      EFP0067
049440* RESOLVE IS NOW GATED ON WK-VRVX-SUCCESSFUL, THE SAME WAY       EFP0067
049450* C300-SCORE-AND-DECIDE GATES THE AUTOMATED PATH.                EFP0067
049500     MOVE EPARBD-REASONING TO EPCASE-RESOLUTION-REASONING.
049600
049700     IF EPARBD-DEC-FRAUD-CONFIRMED
049800         PERFORM D310-EXECUTE-MANUAL-REVERSAL
049900            THRU D310-EXECUTE-MANUAL-REVERSAL-EX
050000         IF WK-VRVX-SUCCESSFUL
050100             SET  EPCASE-STATUS-RESOLVED TO TRUE
050200             MOVE EPARBD-DECISION TO EPCASE-RESOLUTION
050300             MOVE WK-VRVX-END-TIMESTAMP TO EPCASE-RESOLVED-AT
050400             PERFORM D390-REWRITE-CASE
050500                THRU D390-REWRITE-CASE-EX
050600         ELSE
050700             DISPLAY "EPNITE01 - CASE " EPCASE-CASE-ID
050800                      " LEFT INVESTIGATING - MANUAL REVERSAL"
050900                      " FAILED"
051000         END-IF
051100     ELSE
051200         PERFORM D320-UNFREEZE-TOKENS
051300            THRU D320-UNFREEZE-TOKENS-EX
051400         SET  EPCASE-STATUS-RESOLVED TO TRUE
051500         MOVE EPARBD-DECISION TO EPCASE-RESOLUTION
051600         MOVE WK-C-NOW-TIMESTAMP TO EPCASE-RESOLVED-AT
051700         PERFORM D390-REWRITE-CASE
051800            THRU D390-REWRITE-CASE-EX
051900     END-IF.
052000
052100*---------------------------------------------------------------*
052200 D399-APPLY-DECISION-EX.
052300*---------------------------------------------------------------*
052400     EXIT.
052500
052600*---------------------------------------------------------------*
052700 D390-REWRITE-CASE.
052800*---------------------------------------------------------------*
052900     REWRITE WK-C-EPCASE
053000         INVALID KEY
053100             DISPLAY "EPNITE01 - REWRITE ERROR - EPCASE"
053200             DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
053300     END-REWRITE.
053400
053500*---------------------------------------------------------------*
053600 D390-REWRITE-CASE-EX.
053700*---------------------------------------------------------------*
053800     EXIT.
053900
054000*---------------------------------------------------------------*
054100 D310-EXECUTE-MANUAL-REVERSAL.
054200*---------------------------------------------------------------*
054300     MOVE SPACES              TO WK-VRVX.
054400     MOVE EPCASE-CASE-ID      TO WK-VRVX-CASE-ID.
054500     MOVE EPCASE-TRANSACTION-ID
054600                              TO WK-VRVX-TRANSACTION-ID.
054700     MOVE EPCASE-TRANSACTION-AMOUNT TO WK-VRVX-AMOUNT.
054800     MOVE "MANUAL_ARBITRATION" TO WK-VRVX-REVERSAL-TYPE.
054900     MOVE EPARBD-ARBITRATOR-ID TO WK-VRVX-ARBITRATOR-ID.
055000     MOVE WK-C-NOW-TIMESTAMP   TO WK-VRVX-START-TIMESTAMP.
055100     CALL "EPRVX040" USING WK-VRVX.
055200
055300     IF WK-VRVX-SUCCESSFUL
055400         ADD 1 TO WK-N-TOT-REV-MANUAL
055500         ADD WK-VRVX-AMOUNT TO WK-N-SUM-REV-AMOUNT
055600         ADD WK-VRVX-DURATION-MINUTES
055700                            TO WK-N-SUM-DURATION-MIN
055800         IF WK-VRVX-WITHIN-SLA = "Y"
055900             ADD 1 TO WK-N-TOT-WITHIN-SLA
056000         END-IF
056100     ELSE
056200         DISPLAY "EPNITE01 - MANUAL REVERSAL FAILED - CASE "
056300                  EPCASE-CASE-ID " - " WK-VRVX-FAIL-REASON
056400     END-IF.
056500
056600*---------------------------------------------------------------*
056700 D310-EXECUTE-MANUAL-REVERSAL-EX.
056800*---------------------------------------------------------------*
056900     EXIT.
057000
057100*---------------------------------------------------------------*
057200 D320-UNFREEZE-TOKENS.
057300*---------------------------------------------------------------*
057400     MOVE SPACES TO WK-VTXN.
057500     SET WK-VTXN-FN-UNFREEZE TO TRUE.
057600     MOVE EPCASE-TRANSACTION-ID TO WK-VTXN-TRANSACTION-ID.
057700     CALL "EPTXN060" USING WK-VTXN.
057800     DISPLAY "EPNITE01 - TOKENS UNFROZEN - CASE "
057900              EPCASE-CASE-ID " - DECISION " EPARBD-DECISION.
058000
058100*---------------------------------------------------------------*
058200 D320-UNFREEZE-TOKENS-EX.
058300*---------------------------------------------------------------*
058400     EXIT.
058500
058600*=================================================================
058700* SECTION E - 72-HOUR OVERDUE ESCALATION SWEEP (FLOW #3.3)
058800*=================================================================
058900 E000-ESCALATION-SWEEP.
059000*---------------------------------------------------------------*
059100     MOVE "N" TO WK-C-ESC-EOF-SW.
059200     MOVE LOW-VALUES TO EPCASE-CASE-ID.
059300     START EPCASE KEY IS NOT LESS THAN EPCASE-CASE-ID
059400         INVALID KEY
059500             MOVE "Y" TO WK-C-ESC-EOF-SW
059600     END-START.
059700
059800     PERFORM E100-READ-NEXT-ESC-CANDIDATE
059900        THRU E199-READ-NEXT-ESC-CANDIDATE-EX.
060000     PERFORM E200-EVALUATE-ESC-CANDIDATE
060100        THRU E299-EVALUATE-ESC-CANDIDATE-EX
060200        UNTIL WK-C-ESC-EOF.
060300
060400*---------------------------------------------------------------*
060500 E999-ESCALATION-SWEEP-EX.
060600*---------------------------------------------------------------*
060700     EXIT.
060800
060900*---------------------------------------------------------------*
061000 E100-READ-NEXT-ESC-CANDIDATE.
061100*---------------------------------------------------------------*
061200     READ EPCASE NEXT RECORD
061300         AT END
061400             MOVE "Y" TO WK-C-ESC-EOF-SW
061500     END-READ.
061600
061700*---------------------------------------------------------------*
061800 E199-READ-NEXT-ESC-CANDIDATE-EX.
061900*---------------------------------------------------------------*
062000     EXIT.
062100
062200*---------------------------------------------------------------*
062300 E200-EVALUATE-ESC-CANDIDATE.
062400*---------------------------------------------------------------*
062500     IF EPCASE-STATUS-INVESTIGATING
062600        AND EPCASE-ESCALATED-AT = SPACES
062700         PERFORM C210-COMPUTE-CASE-AGE
062800            THRU C210-COMPUTE-CASE-AGE-EX
062900         IF WK-N-AGE-MINUTES >= 4320
063000             PERFORM E300-ESCALATE-CASE
063100                THRU E399-ESCALATE-CASE-EX
063200         END-IF
063300     END-IF.
063400     PERFORM E100-READ-NEXT-ESC-CANDIDATE
063500        THRU E199-READ-NEXT-ESC-CANDIDATE-EX.
063600
063700*---------------------------------------------------------------*
063800 E299-EVALUATE-ESC-CANDIDATE-EX.
063900*---------------------------------------------------------------*
064000     EXIT.
064100
064200*---------------------------------------------------------------*
064300 E300-ESCALATE-CASE.
064400*---------------------------------------------------------------*
064500     MOVE WK-C-NOW-TIMESTAMP TO EPCASE-ESCALATED-AT.
064600     REWRITE WK-C-EPCASE
064700         INVALID KEY
064800             DISPLAY "EPNITE01 - REWRITE ERROR - EPCASE"
064900             DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
065000     END-REWRITE.
065100     ADD 1 TO WK-N-TOT-ESCALATED.
065200     DISPLAY "EPNITE01 - *** ESCALATION ALERT *** CASE "
065300              EPCASE-CASE-ID " OVERDUE " WK-N-AGE-HOURS-R
065400              " HOURS - UNRESOLVED PAST THE 72-HOUR DEADLINE".
065500
065600*---------------------------------------------------------------*
065700 E399-ESCALATE-CASE-EX.
065800*---------------------------------------------------------------*
065900     EXIT.
066000
066100*=================================================================
066200* SECTION F - CONTROL-REPORT (BATCH RUN SUMMARY)
066300*=================================================================
066400 F000-WRITE-CONTROL-REPORT.
066500*---------------------------------------------------------------*
066600     PERFORM F100-COMPUTE-AVERAGES
066700        THRU F100-COMPUTE-AVERAGES-EX.
066800     PERFORM F200-WRITE-HEADER-LINES
066900        THRU F200-WRITE-HEADER-LINES-EX.
067000     PERFORM F300-WRITE-DETAIL-LINES
067100        THRU F300-WRITE-DETAIL-LINES-EX.
067200
067300*---------------------------------------------------------------*
067400 F999-WRITE-CONTROL-REPORT-EX.
067500*---------------------------------------------------------------*
067600     EXIT.
067700
067800*---------------------------------------------------------------*
067900 F100-COMPUTE-AVERAGES.
068000*---------------------------------------------------------------*
068100     IF (WK-N-TOT-REV-AUTO + WK-N-TOT-REV-MANUAL) > 0
068200         COMPUTE WK-N-AVG-REV-MINUTES ROUNDED =
068300             WK-N-SUM-DURATION-MIN /
068400             (WK-N-TOT-REV-AUTO + WK-N-TOT-REV-MANUAL)
068500     ELSE
068600         MOVE ZERO TO WK-N-AVG-REV-MINUTES
068700     END-IF.
068800
068900*---------------------------------------------------------------*
069000 F100-COMPUTE-AVERAGES-EX.
069100*---------------------------------------------------------------*
069200     EXIT.
069300
069400*---------------------------------------------------------------*
069500 F200-WRITE-HEADER-LINES.
069600*---------------------------------------------------------------*
069700     MOVE SPACES TO WK-C-EPRPT-LINE.
069800     MOVE "ECHOPAY FRAUD REVERSAL BATCH - RUN SUMMARY" TO
069900          WK-C-EPRPT-LINE (1:43).
070000     WRITE WK-C-EPRPT-LINE.
070100
070200     MOVE SPACES TO WK-C-EPRPT-LINE.
070300     MOVE "RUN DATE: 20"       TO WK-C-EPRPT-LINE (1:12).
070400     MOVE WK-C-RUN-YY          TO WK-C-EPRPT-LINE (13:2).
070500     MOVE "-"                  TO WK-C-EPRPT-LINE (15:1).
070600     MOVE WK-C-RUN-MM          TO WK-C-EPRPT-LINE (16:2).
070700     MOVE "-"                  TO WK-C-EPRPT-LINE (18:1).
070800     MOVE WK-C-RUN-DD          TO WK-C-EPRPT-LINE (19:2).
070900     MOVE "  RUN TIME: "       TO WK-C-EPRPT-LINE (21:12).
071000     MOVE WK-C-RUN-HH          TO WK-C-EPRPT-LINE (33:2).
071100     MOVE ":"                  TO WK-C-EPRPT-LINE (35:1).
071200     MOVE WK-C-RUN-MIN         TO WK-C-EPRPT-LINE (36:2).
071300     MOVE ":"                  TO WK-C-EPRPT-LINE (38:1).
071400     MOVE WK-C-RUN-SS          TO WK-C-EPRPT-LINE (39:2).
071500     WRITE WK-C-EPRPT-LINE.
071600
071700     MOVE ALL "-" TO WK-C-EPRPT-LINE (1:56).
071800     MOVE SPACES  TO WK-C-EPRPT-LINE (57:24).
071900     WRITE WK-C-EPRPT-LINE.
072000
072100*---------------------------------------------------------------*
072200 F200-WRITE-HEADER-LINES-EX.
072300*---------------------------------------------------------------*
072400     EXIT.
072500
072600*---------------------------------------------------------------*
072700 F300-WRITE-DETAIL-LINES.
072800*---------------------------------------------------------------*
072900     MOVE WK-N-TOT-REV-AUTO TO WK-C-AUTO-CNT-ED.
073000     MOVE "CASES REVERSED (AUTOMATED) . . . . . . . ." TO
073100          WK-C-RPT-LABEL.
073200     MOVE WK-C-AUTO-CNT-ED TO WK-C-RPT-VALUE.
073300     PERFORM F900-WRITE-ONE-DETAIL-LINE
073400        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
073500
073600     MOVE WK-N-TOT-REV-MANUAL TO WK-C-MANUAL-CNT-ED.
073700     MOVE "CASES REVERSED (MANUAL ARBITRATION)  . . ." TO
073800          WK-C-RPT-LABEL.
073900     MOVE WK-C-MANUAL-CNT-ED TO WK-C-RPT-VALUE.
074000     PERFORM F900-WRITE-ONE-DETAIL-LINE
074100        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
074200
074300     MOVE WK-N-TOT-ESCALATED TO WK-C-ESCAL-CNT-ED.
074400     MOVE "CASES ESCALATED (72-HOUR) . . . . . . . . ." TO
074500          WK-C-RPT-LABEL.
074600     MOVE WK-C-ESCAL-CNT-ED TO WK-C-RPT-VALUE.
074700     PERFORM F900-WRITE-ONE-DETAIL-LINE
074800        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
074900
075000     MOVE WK-N-SUM-REV-AMOUNT TO WK-C-SUM-AMT-ED.
075100     MOVE "TOTAL REVERSED AMOUNT  . . . . . . . . . ." TO
075200          WK-C-RPT-LABEL.
075300     MOVE WK-C-SUM-AMT-ED TO WK-C-RPT-VALUE.
075400     PERFORM F900-WRITE-ONE-DETAIL-LINE
075500        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
075600
075700     MOVE WK-N-AVG-REV-MINUTES TO WK-C-AVG-MIN-ED.
075800     MOVE "AVERAGE REVERSAL TIME (MINUTES)  . . . . ." TO
075900          WK-C-RPT-LABEL.
076000     MOVE WK-C-AVG-MIN-ED TO WK-C-RPT-VALUE.
076100     PERFORM F900-WRITE-ONE-DETAIL-LINE
076200        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
076300
076400     MOVE WK-N-TOT-WITHIN-SLA TO WK-C-SLA-CNT-ED.
076500     MOVE "REVERSALS WITHIN 1-HOUR SLA . . . . . . . ." TO
076600          WK-C-RPT-LABEL.
076700     MOVE WK-C-SLA-CNT-ED TO WK-C-RPT-VALUE.
076800     PERFORM F900-WRITE-ONE-DETAIL-LINE
076900        THRU F900-WRITE-ONE-DETAIL-LINE-EX.
077000
077100     MOVE ALL "-" TO WK-C-EPRPT-LINE (1:56).
077200     MOVE SPACES  TO WK-C-EPRPT-LINE (57:24).
077300     WRITE WK-C-EPRPT-LINE.
077400
077500*---------------------------------------------------------------*
077600 F300-WRITE-DETAIL-LINES-EX.
077700*---------------------------------------------------------------*
077800     EXIT.
077900
078000*---------------------------------------------------------------*
078100 F900-WRITE-ONE-DETAIL-LINE.
078200*---------------------------------------------------------------*
078300     MOVE SPACES         TO WK-C-EPRPT-LINE.
078400     MOVE WK-C-RPT-LABEL TO WK-C-EPRPT-LINE (1:45).
078500     MOVE WK-C-RPT-VALUE TO WK-C-EPRPT-LINE (48:18).
078600     WRITE WK-C-EPRPT-LINE.
078700
078800*---------------------------------------------------------------*
078900 F900-WRITE-ONE-DETAIL-LINE-EX.
079000*---------------------------------------------------------------*
079100     EXIT.
079200
079300*=================================================================
079400* SECTION G - JULIAN DATE CONVERSION (FLIEGEL/VAN FLANDERN)
079500*=================================================================
079600 G000-COMPUTE-JULIAN-DATE.
079700*---------------------------------------------------------------*
079800* CONVERTS THE CALENDAR DATE IN WK-N-CALC-YYYY/MM/DD TO AN
079900* INTEGER JULIAN DAY NUMBER IN WK-N-CALC-JDN.  STANDARD INTEGER
080000* FORMULA - NO INTRINSIC FUNCTIONS, NO FLOATING POINT.
080100     COMPUTE WK-N-CALC-A = (14 - WK-N-CALC-MM) / 12.
080200     COMPUTE WK-N-CALC-Y = WK-N-CALC-YYYY + 4800 - WK-N-CALC-A.
080300     COMPUTE WK-N-CALC-M =
080400         WK-N-CALC-MM + (12 * WK-N-CALC-A) - 3.
080500     COMPUTE WK-N-CALC-JDN =
080600         WK-N-CALC-DD
080700         + (((153 * WK-N-CALC-M) + 2) / 5)
080800         + (365 * WK-N-CALC-Y)
080900         + (WK-N-CALC-Y / 4)
081000         - (WK-N-CALC-Y / 100)
081100         + (WK-N-CALC-Y / 400)
081200         - 32045.
081300
081400*---------------------------------------------------------------*
081500 G099-COMPUTE-JULIAN-DATE-EX.
081600*---------------------------------------------------------------*
081700     EXIT.
081800
081900*---------------------------------------------------------------*
082000 Y000-TERMINATE.
082100*---------------------------------------------------------------*
082200     CLOSE EPCASE.
082300     CLOSE EPARBD.
082400     CLOSE EPRPT.
082500     DISPLAY "EPNITE01 - RUN COMPLETE - "
082600              "AUTO-REV "    WK-N-TOT-REV-AUTO
082700              "MANUAL-REV "  WK-N-TOT-REV-MANUAL
082800              "ESCALATED "   WK-N-TOT-ESCALATED.
082900
083000*---------------------------------------------------------------*
083100 Y099-TERMINATE-EX.
083200*---------------------------------------------------------------*
083300     EXIT.
083400
083500******************************************************************
083600*************** END OF PROGRAM SOURCE - EPNITE01 ***************
083700******************************************************************
