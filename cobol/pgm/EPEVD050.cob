000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPEVD050.
000500 AUTHOR.         M F ABDULLAH.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - EVIDENCE COLLECTION SERVICE.
001200*               CALLED ONCE PER NEWLY-OPENED CASE, IMMEDIATELY
001300*               AFTER EPINTK01 FREEZES THE DISPUTED TRANSACTION.
001400*               PULLS TOGETHER THE TRANSACTION CONTEXT
001500*               (EPTXN060), THE REPORTER'S BEHAVIOUR-DEVIATION
001600*               FIGURE (EPBHV070) AND THE SYSTEM/AUTH/API LOG
001700*               SUMMARY (EPLOG080) INTO A SINGLE PRINTABLE
001800*               EVIDENCE BUNDLE.  PURE DATA AGGREGATION - NO
001900*               BUSINESS RULE, NO CONTROL TOTAL.  THE CALLING
002000*               PROGRAM IS RESPONSIBLE FOR REWRITING THE CASE
002100*               RECORD'S EVIDENCE-TEXT FIELD WITH THE BUNDLE
002200*               RETURNED HERE.
002300*______________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - LAST-LOGIN-TS     EFP0031
002700*                              PASSED THROUGH FROM EPLOG080 IS     EFP0031
002800*                              ALREADY 4-DIGIT YEAR - REVIEWED,    EFP0031
002900*                              NO CHANGE REQUIRED                  EFP0031
003000*----------------------------------------------------------------
003100* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
003200*================================================================
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700* NO FILES - PURE AGGREGATION ROUTINE.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005610 77  WK-N-BUNDLE-PTR                 PIC S9(04) COMP VALUE +1.
005620*                        SUBSCRIPT/POINTER INTO THE EVIDENCE
005630*                        BUNDLE TEXT AS IT IS BUILT UP - LOOSE
005640*                        SCRATCH ITEM CARRIED AT THE 77-LEVEL.
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM EPEVD050  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-AMOUNT-ED              PIC ZZZ,ZZZ,ZZ9.99.
006300     05  WK-C-DEVIATION-ED           PIC ZZ9.99.
006400     05  WK-C-AUTH-FAIL-ED           PIC ZZ9.
006500     05  WK-C-API-CALL-ED            PIC ZZ,ZZ9.
006700     05  FILLER                      PIC X(02) VALUE SPACES.
006800
006900* ---- SHORT-FORM ID PREFIXES, FOR THE OPEN/TRACE LOG LINE -----*
007000 01  WK-C-CASE-ID-WORK               PIC X(36) VALUE SPACES.
007100 01  WK-C-CASE-ID-PREFIX REDEFINES WK-C-CASE-ID-WORK.
007200     05  WK-C-CASE-ID-8              PIC X(08).
007300     05  FILLER                      PIC X(28).
007400
007500 01  WK-C-REPORTER-ID-WORK           PIC X(36) VALUE SPACES.
007600 01  WK-C-REPORTER-ID-PREFIX REDEFINES WK-C-REPORTER-ID-WORK.
007700     05  WK-C-REPORTER-ID-8          PIC X(08).
007800     05  FILLER                      PIC X(28).
007900
008000 01  WK-C-TRANSACTION-ID-WORK        PIC X(36) VALUE SPACES.
008100 01  WK-C-TRANSACTION-ID-PFX REDEFINES WK-C-TRANSACTION-ID-WORK.
008200     05  WK-C-TRANSACTION-ID-8       PIC X(08).
008300     05  FILLER                      PIC X(28).
008400
008500* -------- PARAMETER BLOCKS FOR THE PROGRAMS THIS ONE CALLS ----*
008600 COPY EPTXNLK.
008700 COPY EPBHVLK.
008800 COPY EPLOGLK.
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY EPEVDLK.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-VEVD.
009700********************************************
009800 MAIN-MODULE.
009900     MOVE SPACES TO WK-VEVD-EVIDENCE-TEXT.
010000     PERFORM Z000-TRACE-CALL THRU Z099-TRACE-CALL-EX.
010100     PERFORM A000-GET-TRANSACTION-CONTEXT
010200        THRU A099-GET-TRANSACTION-CONTEXT-EX.
010300     PERFORM B000-GET-BEHAVIOR-CONTEXT
010400        THRU B099-GET-BEHAVIOR-CONTEXT-EX.
010500     PERFORM C000-GET-SYSTEM-LOG-CONTEXT
010600        THRU C099-GET-SYSTEM-LOG-CONTEXT-EX.
010700     PERFORM D000-BUILD-EVIDENCE-BUNDLE
010800        THRU D099-BUILD-EVIDENCE-BUNDLE-EX.
010900     GOBACK.
011000
011100*---------------------------------------------------------------*
011200 Z000-TRACE-CALL.
011300*---------------------------------------------------------------*
011400     MOVE WK-VEVD-CASE-ID        TO WK-C-CASE-ID-WORK.
011500     MOVE WK-VEVD-REPORTER-ID    TO WK-C-REPORTER-ID-WORK.
011600     MOVE WK-VEVD-TRANSACTION-ID TO WK-C-TRANSACTION-ID-WORK.
011700     DISPLAY "EPEVD050 - EVIDENCE RUN - CASE " WK-C-CASE-ID-8
011800              " RPTR " WK-C-REPORTER-ID-8
011900              " TXN "  WK-C-TRANSACTION-ID-8.
012000
012100*---------------------------------------------------------------*
012200 Z099-TRACE-CALL-EX.
012300*---------------------------------------------------------------*
012400     EXIT.
012500
012600*---------------------------------------------------------------*
012700 A000-GET-TRANSACTION-CONTEXT.
012800*---------------------------------------------------------------*
012900     MOVE SPACES TO WK-VTXN.
013000     SET WK-VTXN-FN-GET-DETAIL TO TRUE.
013100     MOVE WK-VEVD-TRANSACTION-ID TO WK-VTXN-TRANSACTION-ID.
013200     CALL "EPTXN060" USING WK-VTXN.
013300     MOVE WK-VTXN-AMOUNT TO WK-C-AMOUNT-ED.
013400
013500*---------------------------------------------------------------*
013600 A099-GET-TRANSACTION-CONTEXT-EX.
013700*---------------------------------------------------------------*
013800     EXIT.
013900
014000*---------------------------------------------------------------*
014100 B000-GET-BEHAVIOR-CONTEXT.
014200*---------------------------------------------------------------*
014300     MOVE SPACES TO WK-VBHV.
014400     MOVE WK-VEVD-REPORTER-ID     TO WK-VBHV-REPORTER-ID.
014500     MOVE WK-VEVD-TRANSACTION-ID  TO WK-VBHV-TRANSACTION-ID.
014600     CALL "EPBHV070" USING WK-VBHV.
014700     MOVE WK-VBHV-DEVIATION-PCT TO WK-C-DEVIATION-ED.
014800
014900*---------------------------------------------------------------*
015000 B099-GET-BEHAVIOR-CONTEXT-EX.
015100*---------------------------------------------------------------*
015200     EXIT.
015300
015400*---------------------------------------------------------------*
015500 C000-GET-SYSTEM-LOG-CONTEXT.
015600*---------------------------------------------------------------*
015700     MOVE SPACES TO WK-VLOG.
015800     MOVE WK-VEVD-CASE-ID         TO WK-VLOG-CASE-ID.
015900     MOVE WK-VEVD-TRANSACTION-ID  TO WK-VLOG-TRANSACTION-ID.
016000     CALL "EPLOG080" USING WK-VLOG.
016100     MOVE WK-VLOG-AUTH-FAIL-CNT TO WK-C-AUTH-FAIL-ED.
016200     MOVE WK-VLOG-API-CALL-CNT  TO WK-C-API-CALL-ED.
016300
016400*---------------------------------------------------------------*
016500 C099-GET-SYSTEM-LOG-CONTEXT-EX.
016600*---------------------------------------------------------------*
016700     EXIT.
016800
016900*---------------------------------------------------------------*
017000 D000-BUILD-EVIDENCE-BUNDLE.
017100*---------------------------------------------------------------*
017200     MOVE 1 TO WK-N-BUNDLE-PTR.
017300     STRING "TXN AMT " WK-C-AMOUNT-ED
017400            " CUR "    WK-VTXN-CURRENCY
017500            " FROM "   WK-VTXN-FROM-WALLET
017600            " TO "     WK-VTXN-TO-WALLET
017700            " / BEHAV DEV-PCT " WK-C-DEVIATION-ED
017800            " LOC-CHG " WK-VBHV-LOGIN-LOC-CHG
017900            " DEV-CHG " WK-VBHV-DEVICE-CHG-IND
018000            " / LOG AUTH-FAIL " WK-C-AUTH-FAIL-ED
018100            " API-CALLS " WK-C-API-CALL-ED
018200            " LAST-LOGIN " WK-VLOG-LAST-LOGIN-TS
018300            DELIMITED BY SIZE INTO WK-VEVD-EVIDENCE-TEXT
018400            WITH POINTER WK-N-BUNDLE-PTR
018500            ON OVERFLOW
018600                DISPLAY "EPEVD050 - EVIDENCE TEXT TRUNCATED"
018700        END-STRING.
018800
018900*---------------------------------------------------------------*
019000 D099-BUILD-EVIDENCE-BUNDLE-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400******************************************************************
019500*************** END OF PROGRAM SOURCE - EPEVD050 ***************
019600******************************************************************
