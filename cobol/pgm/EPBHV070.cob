000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPBHV070.
000500 AUTHOR.         M F ABDULLAH.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - USER BEHAVIOUR SERVICE STUB.
001200*               THE REAL BEHAVIOUR-DEVIATION ENGINE LIVES ON
001300*               THE RISK PLATFORM AND IS NOT REACHABLE FROM
001400*               BATCH.  THIS STUB RETURNS A DETERMINISTIC
001500*               FIGURE DERIVED FROM THE REPORTER/TRANSACTION
001600*               IDS SO EPEVD050'S EVIDENCE BUNDLE IS
001700*               REPRODUCIBLE BETWEEN RUNS.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* EFP0061  09/03/2006  DCK   - ADDED CASE-DESK TRACE LINE (RPTR    EFP0061
002200*                              PREFIX ONLY) SO SUPPORT COULD TIE   EFP0061
002300*                              A STUB CALL BACK TO THE JOBLOG      EFP0061
002400*                              ENTRY DURING A REPRODUCIBILITY      EFP0061
002500*                              COMPLAINT                           EFP0061
002600*----------------------------------------------------------------
002700* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - PROGRAM CARRIES   EFP0031
002800*                              NO DATE FIELDS, REVIEWED, NO        EFP0031
002900*                              CHANGE REQUIRED                     EFP0031
003000*----------------------------------------------------------------
003100* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
003200*================================================================
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400* NO FILES - STUB DATA PROVIDER.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000
005100*************************
005200 WORKING-STORAGE SECTION.
005300*************************
005310 77  WK-S-CHAR-IX                    PIC S9(04) COMP VALUE +0.
005320*                        SUBSCRIPT INTO WK-C-ID-CHAR - CARRIED AS
005330*                        A 77-LEVEL PER SHOP STANDARD FOR A LOOSE
005340*                        SCRATCH SUBSCRIPT NOT PART OF ANY RECORD.
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM EPBHV070  **".
005600
005700 01  WK-C-ID-WORK                    PIC X(36) VALUE SPACES.
005800 01  WK-C-ID-TABLE REDEFINES WK-C-ID-WORK.
005900     05  WK-C-ID-CHAR                PIC X(01) OCCURS 36 TIMES.
006000 01  WK-C-ID-PREFIX REDEFINES WK-C-ID-WORK.
006100     05  WK-C-ID-8                   PIC X(08).
006200     05  FILLER                      PIC X(28).
006300
006400 01  WK-N-DEVIATION-RAW              PIC S9(06) COMP VALUE +0.
006500 01  WK-N-DEVIATION-RAW-R REDEFINES WK-N-DEVIATION-RAW.
006600     05  FILLER                      PIC S9(04) COMP.
006700     05  FILLER                      PIC 9 COMP.
006800
006900 01  WK-C-WORK-AREA.
007100     05  WK-N-CHAR-VALUE             PIC S9(02) COMP VALUE +0.
007200     05  WK-N-QUOT                   PIC S9(06) COMP VALUE +0.
007300     05  WK-N-REM-60                 PIC S9(04) COMP VALUE +0.
007400     05  WK-N-REM-2                  PIC S9(02) COMP VALUE +0.
007500     05  WK-N-REM-3                  PIC S9(02) COMP VALUE +0.
007600     05  FILLER                      PIC X(02) VALUE SPACES.
007700
007800*****************
007900 LINKAGE SECTION.
008000*****************
008100 COPY EPBHVLK.
008200 EJECT
008300********************************************
008400 PROCEDURE DIVISION USING WK-VBHV.
008500********************************************
008600 MAIN-MODULE.
008700     PERFORM Z000-TRACE-CALL THRU Z099-TRACE-CALL-EX.
008800     PERFORM A000-COMPUTE-DEVIATION
008900        THRU A099-COMPUTE-DEVIATION-EX.
009000     GOBACK.
009100
009200*---------------------------------------------------------------*
009300 Z000-TRACE-CALL.
009400*---------------------------------------------------------------*
009500     MOVE WK-VBHV-REPORTER-ID TO WK-C-ID-WORK.
009600     DISPLAY "EPBHV070 - BEHAVIOUR STUB - RPTR " WK-C-ID-8.
009700
009800*---------------------------------------------------------------*
009900 Z099-TRACE-CALL-EX.
010000*---------------------------------------------------------------*
010100     EXIT.
010200
010300*---------------------------------------------------------------*
010400 A000-COMPUTE-DEVIATION.
010500*---------------------------------------------------------------*
010600     MOVE SPACES TO WK-C-ID-WORK.
010700     MOVE WK-VBHV-REPORTER-ID TO WK-C-ID-WORK.
010800     MOVE ZERO TO WK-N-DEVIATION-RAW.
010900
011000     PERFORM A100-SUM-ONE-CHAR THRU A199-SUM-ONE-CHAR-EX
011100         VARYING WK-S-CHAR-IX FROM 1 BY 1
011200         UNTIL WK-S-CHAR-IX > 36.
011300
011400     DIVIDE WK-N-DEVIATION-RAW BY 60
011500         GIVING WK-N-QUOT REMAINDER WK-N-REM-60.
011600     COMPUTE WK-VBHV-DEVIATION-PCT = WK-N-REM-60 + 5.
011700
011800     DIVIDE WK-N-DEVIATION-RAW BY 2
011900         GIVING WK-N-QUOT REMAINDER WK-N-REM-2.
012000     IF WK-N-REM-2 = 0
012100         MOVE "N" TO WK-VBHV-LOGIN-LOC-CHG
012200     ELSE
012300         MOVE "Y" TO WK-VBHV-LOGIN-LOC-CHG
012400     END-IF.
012500
012600     DIVIDE WK-N-DEVIATION-RAW BY 3
012700         GIVING WK-N-QUOT REMAINDER WK-N-REM-3.
012800     IF WK-N-REM-3 = 0
012900         MOVE "Y" TO WK-VBHV-DEVICE-CHG-IND
013000     ELSE
013100         MOVE "N" TO WK-VBHV-DEVICE-CHG-IND
013200     END-IF.
013300
013400*---------------------------------------------------------------*
013500 A099-COMPUTE-DEVIATION-EX.
013600*---------------------------------------------------------------*
013700     EXIT.
013800
013900*---------------------------------------------------------------*
014000 A100-SUM-ONE-CHAR.
014100*---------------------------------------------------------------*
014200     MOVE ZERO TO WK-N-CHAR-VALUE.
014300     IF WK-C-ID-CHAR (WK-S-CHAR-IX) IS NUMERIC
014400         MOVE WK-C-ID-CHAR (WK-S-CHAR-IX) TO WK-N-CHAR-VALUE
014500     END-IF.
014600     ADD WK-N-CHAR-VALUE TO WK-N-DEVIATION-RAW.
014700
014800*---------------------------------------------------------------*
014900 A199-SUM-ONE-CHAR-EX.
015000*---------------------------------------------------------------*
015100     EXIT.
015200
015300******************************************************************
015400*************** END OF PROGRAM SOURCE - EPBHV070 ***************
015500******************************************************************
