000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPRVX040.
000500 AUTHOR.         R S NAIR.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - REVERSAL EXECUTION ENGINE.
001200*               RUNS THE SAME 4-STEP SEQUENCE FOR BOTH THE
001300*               AUTOMATED FRAUD SWEEP (EPNITE01, PARA B) AND
001400*               THE MANUAL ARBITRATION FRAUD-CONFIRMED PATH
001500*               (EPNITE01, PARA C) - ONLY THE REVERSAL-TYPE AND
001600*               ARBITRATOR-ID ON THE AUDIT RECORD DIFFER:
001700*                 (1) INVALIDATE THE OLD TOKEN SET     (EPTKN060)
001800*                 (2) REISSUE A CLEAN TOKEN BATCH       (EPTKN060)
001900*                 (3) MARK THE TRANSACTION REVERSED     (EPTXN060)
002000*                 (4) WRITE THE REVERSAL AUDIT RECORD   (EPREVR)
002100*               THESE FOUR STEPS ARE NOT INDEPENDENTLY
002200*               SKIPPABLE.  IF EITHER TOKEN STEP OR THE MARK-
002300*               REVERSED STEP FAILS, WK-VRVX-SUCCESS-IND COMES
002400*               BACK "N" AND THE CALLER MUST ESCALATE THE CASE
002500*               TO ARBITRATION RATHER THAN RESOLVE IT.
002600*
002700*               DURATION IS DERIVED FROM THE HH:MM:SS PORTION OF
002800*               THE START AND END ISO-8601 STAMPS (POSITIONS
002900*               12-19 OF THE 26-BYTE FIELD) BY REFERENCE
003000*               MODIFICATION - THIS PLATFORM HAS NO DATE/TIME
003100*               INTRINSIC FUNCTIONS, SO SECONDS-SINCE-MIDNIGHT
003200*               IS COMPUTED BY HAND, WITH A MIDNIGHT-ROLLOVER
003300*               ADJUSTMENT.  GOOD ENOUGH FOR A REVERSAL THAT
003400*               COMPLETES WITHIN THE SAME BATCH RUN.
003500*______________________________________________________________
003600* HISTORY OF MODIFICATION:
003700*================================================================
003800* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - TIMESTAMP         EFP0031
003900*                              PARSING USES 4-DIGIT YEAR           EFP0031
004000*                              POSITIONS ALREADY - REVIEWED, NO    EFP0031
004100*                              CHANGE REQUIRED                     EFP0031
004200*----------------------------------------------------------------
004300* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
004400*================================================================
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT EPREVR ASSIGN TO DATABASE-EPREVR
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  EPREVR
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-EPREVR.
007100 01  WK-C-EPREVR.
007200     COPY EPREVR.
007300
007400*************************
007500 WORKING-STORAGE SECTION.
007600*************************
007610 77  WK-N-DIFF-QUOT                  PIC S9(06) COMP VALUE +0.
007620*                        DURATION-IN-MINUTES SCRATCH QUOTIENT -
007630*                        LOOSE ITEM, 77-LEVEL PER SHOP STANDARD,
007640*                        NOT PART OF ANY RECORD.
007700 01  FILLER                          PIC X(24)        VALUE
007800     "** PROGRAM EPRVX040  **".
007900
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-COMMON.
008200     COPY ASCMWS.
008300
008400 01  WK-C-WORK-AREA.
008500     05  FIRST-TIME                  PIC X(01) VALUE "Y".
008600         88  IS-FIRST-TIME                     VALUE "Y".
008700     05  WK-C-STEP-FAILED-SW         PIC X(01) VALUE "N".
008800         88  WK-C-STEP-FAILED                  VALUE "Y".
008900     05  FILLER                      PIC X(02) VALUE SPACES.
009000
009100 01  WK-N-REV-SEQ                    PIC S9(08) COMP VALUE +0.
009200
009300 01  WK-C-SYS-DATE-6                 PIC 9(06) VALUE 0.
009400 01  WK-C-SYS-DATE-6-R REDEFINES WK-C-SYS-DATE-6.
009500     05  WK-C-SYS-DATE-YY            PIC 9(02).
009600     05  WK-C-SYS-DATE-MM            PIC 9(02).
009700     05  WK-C-SYS-DATE-DD            PIC 9(02).
009800
009900 01  WK-C-SYS-TIME                   PIC 9(08) VALUE 0.
010000 01  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME.
010100     05  WK-C-SYS-TIME-HH            PIC 9(02).
010200     05  WK-C-SYS-TIME-MM            PIC 9(02).
010300     05  WK-C-SYS-TIME-SS            PIC 9(02).
010400     05  WK-C-SYS-TIME-HTH           PIC 9(02).
010500
010600 01  WK-N-REV-SEQ-ED                 PIC 9(08).
010700 01  WK-N-REV-SEQ-R REDEFINES WK-N-REV-SEQ-ED.
010800     05  FILLER                      PIC 9(02).
010900     05  WK-N-REV-SEQ-DISP           PIC 9(06).
011000
011100 01  WK-C-NEW-REVERSAL-ID            PIC X(36) VALUE SPACES.
011200 01  WK-C-END-TIMESTAMP              PIC X(26) VALUE SPACES.
011300
011400* ---------------- DURATION-COMPUTATION WORK AREA --------------*
011500 01  WK-C-START-HH                   PIC 9(02) VALUE 0.
011600 01  WK-C-START-MM                   PIC 9(02) VALUE 0.
011700 01  WK-C-START-SS                   PIC 9(02) VALUE 0.
011800 01  WK-C-END-HH                     PIC 9(02) VALUE 0.
011900 01  WK-C-END-MM                     PIC 9(02) VALUE 0.
012000 01  WK-C-END-SS                     PIC 9(02) VALUE 0.
012100 01  WK-N-START-SECS                 PIC S9(06) COMP VALUE +0.
012200 01  WK-N-END-SECS                   PIC S9(06) COMP VALUE +0.
012300 01  WK-N-DIFF-SECS                  PIC S9(06) COMP VALUE +0.
012500 01  WK-N-DIFF-REM                   PIC S9(02) COMP VALUE +0.
012600 01  WK-C-VICTIM-WALLET              PIC X(20) VALUE SPACES.
012700
012800* -------- PARAMETER BLOCKS FOR THE PROGRAMS THIS ONE CALLS ----*
012900 COPY EPTKNLK.
013000 COPY EPTXNLK.
013100
013200*****************
013300 LINKAGE SECTION.
013400*****************
013500 COPY EPRVXLK.
013600 EJECT
013700********************************************
013800 PROCEDURE DIVISION USING WK-VRVX.
013900********************************************
014000 MAIN-MODULE.
014100     PERFORM Z000-OPEN-IF-NEEDED
014200        THRU Z099-OPEN-IF-NEEDED-EX.
014300     MOVE SPACES TO WK-VRVX-OUTPUT.
014400     MOVE "N"    TO WK-C-STEP-FAILED-SW.
014500
014600     PERFORM A000-INVALIDATE-OLD-TOKENS
014700        THRU A099-INVALIDATE-OLD-TOKENS-EX.
014800     IF NOT WK-C-STEP-FAILED
014900         PERFORM C000-MARK-TRANSACTION-REVERSED
015000            THRU C099-MARK-TRANSACTION-REVERSED-EX
015100     END-IF.
015200
015300     IF WK-C-STEP-FAILED
015400         MOVE "N" TO WK-VRVX-SUCCESS-IND
015500     ELSE
015600         PERFORM D000-COMPUTE-DURATION
015700            THRU D099-COMPUTE-DURATION-EX
015800         PERFORM E000-WRITE-REVERSAL-RECORD
015900            THRU E099-WRITE-REVERSAL-RECORD-EX
016000         SET WK-VRVX-SUCCESSFUL TO TRUE
016100     END-IF.
016200     GOBACK.
016300
016400*---------------------------------------------------------------*
016500 Z000-OPEN-IF-NEEDED.
016600*---------------------------------------------------------------*
016700     IF  IS-FIRST-TIME
016800         OPEN OUTPUT EPREVR
016900         IF  NOT WK-C-SUCCESSFUL
017000             DISPLAY "EPRVX040 - OPEN FILE ERROR - EPREVR"
017100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         END-IF
017300         MOVE "N" TO FIRST-TIME
017400     END-IF.
017500
017600*---------------------------------------------------------------*
017700 Z099-OPEN-IF-NEEDED-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 A000-INVALIDATE-OLD-TOKENS.
018300*---------------------------------------------------------------*
018400     MOVE SPACES                   TO WK-VTXN.
018500     SET WK-VTXN-FN-GET-DETAIL TO TRUE.
018600     MOVE WK-VRVX-TRANSACTION-ID   TO WK-VTXN-TRANSACTION-ID.
018700     CALL "EPTXN060" USING WK-VTXN.
018800     MOVE WK-VTXN-FROM-WALLET      TO WK-C-VICTIM-WALLET.
018900
019000     MOVE SPACES                   TO WK-VTKN.
019100     MOVE WK-VRVX-TRANSACTION-ID   TO WK-VTKN-TRANSACTION-ID.
019200     MOVE WK-C-VICTIM-WALLET       TO WK-VTKN-WALLET-ID.
019300     CALL "EPTKN060" USING WK-VTKN.
019400* EPTKN060 PERFORMS BOTH THE INVALIDATE-OLD-SET AND ISSUE-NEW-
019500* BATCH STEPS ON EVERY CALL - THAT IS WHY ONE CALL HERE SATISFIES
019600* BOTH REVERSAL STEPS (1) AND (2).
019700     IF WK-VTKN-INVALIDATED-IND NOT = "Y"
019800         SET WK-C-STEP-FAILED TO TRUE
019900         MOVE "TOKEN INVALIDATE STEP FAILED" TO
020000              WK-VRVX-FAIL-REASON
020100     END-IF.
020200     IF NOT WK-C-STEP-FAILED
020300         IF WK-VTKN-REISSUED-IND NOT = "Y"
020400             SET WK-C-STEP-FAILED TO TRUE
020500             MOVE "TOKEN REISSUE STEP FAILED" TO
020600                  WK-VRVX-FAIL-REASON
020700         ELSE
020800             MOVE WK-VTKN-NEW-TOKEN-BATCH-ID TO
020900                  WK-VRVX-NEW-TOKEN-BATCH-ID
021000         END-IF
021100     END-IF.
021200
021300*---------------------------------------------------------------*
021400 A099-INVALIDATE-OLD-TOKENS-EX.
021500*---------------------------------------------------------------*
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900 C000-MARK-TRANSACTION-REVERSED.
022000*---------------------------------------------------------------*
022100     MOVE SPACES                   TO WK-VTXN.
022200     SET WK-VTXN-FN-MARK-REVERSED TO TRUE.
022300     MOVE WK-VRVX-TRANSACTION-ID   TO WK-VTXN-TRANSACTION-ID.
022400     CALL "EPTXN060" USING WK-VTXN.
022500
022600     IF WK-VTXN-ERROR-CD NOT = SPACES
022700         SET WK-C-STEP-FAILED TO TRUE
022800         MOVE "MARK-REVERSED STEP FAILED" TO
022900              WK-VRVX-FAIL-REASON
023000     END-IF.
023100
023200*---------------------------------------------------------------*
023300 C099-MARK-TRANSACTION-REVERSED-EX.
023400*---------------------------------------------------------------*
023500     EXIT.
023600
023700*---------------------------------------------------------------*
023800 D000-COMPUTE-DURATION.
023900*---------------------------------------------------------------*
024000     ACCEPT WK-C-SYS-DATE-6 FROM DATE.
024100     ACCEPT WK-C-SYS-TIME   FROM TIME.
024200     STRING "20" WK-C-SYS-DATE-YY "-" WK-C-SYS-DATE-MM "-"
024300            WK-C-SYS-DATE-DD "T"
024400            WK-C-SYS-TIME-HH ":" WK-C-SYS-TIME-MM ":"
024500            WK-C-SYS-TIME-SS "Z"
024600            DELIMITED BY SIZE INTO WK-C-END-TIMESTAMP.
024700     MOVE WK-C-END-TIMESTAMP TO WK-VRVX-END-TIMESTAMP.
024800
024900     MOVE WK-VRVX-START-TIMESTAMP (12:2) TO WK-C-START-HH.
025000     MOVE WK-VRVX-START-TIMESTAMP (15:2) TO WK-C-START-MM.
025100     MOVE WK-VRVX-START-TIMESTAMP (18:2) TO WK-C-START-SS.
025200     MOVE WK-C-END-TIMESTAMP     (12:2) TO WK-C-END-HH.
025300     MOVE WK-C-END-TIMESTAMP     (15:2) TO WK-C-END-MM.
025400     MOVE WK-C-END-TIMESTAMP     (18:2) TO WK-C-END-SS.
025500
025600     COMPUTE WK-N-START-SECS =
025700         (WK-C-START-HH * 3600) + (WK-C-START-MM * 60)
025800         + WK-C-START-SS.
025900     COMPUTE WK-N-END-SECS =
026000         (WK-C-END-HH * 3600) + (WK-C-END-MM * 60)
026100         + WK-C-END-SS.
026200     COMPUTE WK-N-DIFF-SECS = WK-N-END-SECS - WK-N-START-SECS.
026300     IF WK-N-DIFF-SECS < 0
026400         ADD 86400 TO WK-N-DIFF-SECS
026500     END-IF.
026600
026700     DIVIDE WK-N-DIFF-SECS BY 60
026800         GIVING WK-N-DIFF-QUOT REMAINDER WK-N-DIFF-REM.
026900     MOVE WK-N-DIFF-QUOT TO WK-VRVX-DURATION-MINUTES.
027000
027100     IF WK-VRVX-DURATION-MINUTES <= 60
027200         MOVE "Y" TO WK-VRVX-WITHIN-SLA
027300     ELSE
027400         MOVE "N" TO WK-VRVX-WITHIN-SLA
027500     END-IF.
027600
027700*---------------------------------------------------------------*
027800 D099-COMPUTE-DURATION-EX.
027900*---------------------------------------------------------------*
028000     EXIT.
028100
028200*---------------------------------------------------------------*
028300 E000-WRITE-REVERSAL-RECORD.
028400*---------------------------------------------------------------*
028500     ADD 1 TO WK-N-REV-SEQ.
028600     MOVE WK-N-REV-SEQ TO WK-N-REV-SEQ-ED.
028700     ACCEPT WK-C-SYS-TIME FROM TIME.
028800
028900     STRING "REV-"               DELIMITED BY SIZE
029000            WK-C-SYS-DATE-6      DELIMITED BY SIZE
029100            "-"                  DELIMITED BY SIZE
029200            WK-C-SYS-TIME        DELIMITED BY SIZE
029300            "-"                  DELIMITED BY SIZE
029400            WK-N-REV-SEQ-DISP    DELIMITED BY SIZE
029500            INTO WK-C-NEW-REVERSAL-ID.
029600
029700     MOVE SPACES                       TO WK-C-EPREVR.
029800     MOVE WK-C-NEW-REVERSAL-ID         TO EPREVR-REVERSAL-ID.
029900     MOVE WK-VRVX-TRANSACTION-ID       TO EPREVR-TRANSACTION-ID.
030000     MOVE WK-VRVX-CASE-ID              TO EPREVR-CASE-ID.
030100     MOVE WK-VRVX-AMOUNT               TO EPREVR-REVERSED-AMOUNT.
030200     MOVE WK-VRVX-NEW-TOKEN-BATCH-ID   TO
030300          EPREVR-NEW-TOKEN-BATCH-ID.
030400     MOVE WK-VRVX-REVERSAL-TYPE        TO EPREVR-REVERSAL-TYPE.
030500     MOVE WK-VRVX-END-TIMESTAMP        TO
030600          EPREVR-REVERSAL-TIMESTAMP.
030700     MOVE WK-VRVX-DURATION-MINUTES     TO
030800          EPREVR-DURATION-MINUTES.
030900     MOVE WK-VRVX-WITHIN-SLA           TO EPREVR-WITHIN-SLA.
031000     MOVE WK-VRVX-ARBITRATOR-ID        TO EPREVR-ARBITRATOR-ID.
031100
031200     WRITE WK-C-EPREVR.
031300     IF NOT WK-C-SUCCESSFUL
031400         DISPLAY "EPRVX040 - WRITE ERROR - EPREVR"
031500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031600     END-IF.
031700
031800     MOVE WK-C-NEW-REVERSAL-ID TO WK-VRVX-REVERSAL-ID.
031900
032000*---------------------------------------------------------------*
032100 E099-WRITE-REVERSAL-RECORD-EX.
032200*---------------------------------------------------------------*
032300     EXIT.
032400
032500******************************************************************
032600*************** END OF PROGRAM SOURCE - EPRVX040 ***************
032700******************************************************************
