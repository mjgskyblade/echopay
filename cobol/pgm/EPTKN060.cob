000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPTKN060.
000500 AUTHOR.         R S NAIR.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TOKEN REISSUANCE SERVICE.
001200*               INVALIDATES THE OLD (COMPROMISED) TOKEN SET FOR
001300*               A REVERSED TRANSACTION AND ISSUES A NEW CLEAN
001400*               TOKEN BATCH TO THE VICTIM'S WALLET.  CALLED
001500*               ONLY FROM EPRVX040, STEPS (1) AND (2) OF THE
001600*               4-STEP REVERSAL SEQUENCE.
001700*
001800*               THIS PLATFORM HAS NO UUID GENERATOR, SO THE NEW
001900*               BATCH ID IS BUILT FROM THE SYSTEM DATE, SYSTEM
002000*               TIME AND A WITHIN-RUN SEQUENCE COUNTER - UNIQUE
002100*               FOR EVERY CALL IN A GIVEN RUN, WHICH IS ALL A
002200*               TOKEN BATCH ID NEEDS TO BE.
002300*______________________________________________________________
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - WK-C-BATCH-DATE   EFP0031
002700*                              EXPANDED TO A 4-DIGIT CENTURY-      EFP0031
002800*                              INCLUSIVE YEAR                      EFP0031
002900*----------------------------------------------------------------
003000* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
003100*================================================================
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                   UPSI-0 IS UPSI-SWITCH-0
004100                     ON  STATUS IS U0-ON
004200                     OFF STATUS IS U0-OFF.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600* NO FILES - TOKEN VAULT IS OWNED BY THE TOKEN SERVICE, NOT
004700* BY THIS BATCH SUITE.  INVALIDATE/REISSUE ARE LOGGED HERE
004800* AND ACTED ON DOWNSTREAM.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005710 77  WK-N-BATCH-SEQ                  PIC S9(08) COMP VALUE +0.
005720*                        RUNNING SEQUENCE NUMBER FOR THIS RUN'S
005730*                        TOKEN-INVALIDATION CALLS - LOOSE ITEM,
005740*                        77-LEVEL PER SHOP STANDARD.
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM EPTKN060  **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY ASCMWS.
006400
006700 01  WK-C-SYS-DATE-6                 PIC 9(06) VALUE 0.
006800 01  WK-C-SYS-DATE-6-R REDEFINES WK-C-SYS-DATE-6.
006900     05  WK-C-SYS-DATE-YY            PIC 9(02).
007000     05  WK-C-SYS-DATE-MM            PIC 9(02).
007100     05  WK-C-SYS-DATE-DD            PIC 9(02).
007200
007300 01  WK-C-SYS-DATE                   PIC 9(08) VALUE 0.
007400 01  WK-C-SYS-DATE-R REDEFINES WK-C-SYS-DATE.
007500     05  WK-C-SYS-DATE-CEN           PIC 9(02).
007600     05  WK-C-SYS-DATE-YY-MM-DD      PIC 9(06).
007700
007800 01  WK-C-SYS-TIME                   PIC 9(08) VALUE 0.
007900 01  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME.
008000     05  WK-C-SYS-TIME-HH            PIC 9(02).
008100     05  WK-C-SYS-TIME-MM            PIC 9(02).
008200     05  WK-C-SYS-TIME-SS            PIC 9(02).
008300     05  WK-C-SYS-TIME-HTH           PIC 9(02).
008400
008500 01  WK-N-BATCH-SEQ-ED               PIC 9(08).
008600 01  WK-N-BATCH-SEQ-R REDEFINES WK-N-BATCH-SEQ-ED.
008700     05  FILLER                      PIC 9(02).
008800     05  WK-N-BATCH-SEQ-DISP         PIC 9(06).
008900
009000 01  WK-C-NEW-BATCH-ID               PIC X(36) VALUE SPACES.
009100
009200*****************
009300 LINKAGE SECTION.
009400*****************
009500 COPY EPTKNLK.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-VTKN.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-INVALIDATE-OLD-TOKENS
010200        THRU A099-INVALIDATE-OLD-TOKENS-EX.
010300     PERFORM B000-ISSUE-NEW-BATCH
010400        THRU B099-ISSUE-NEW-BATCH-EX.
010500     GOBACK.
010600
010700*---------------------------------------------------------------*
010800 A000-INVALIDATE-OLD-TOKENS.
010900*---------------------------------------------------------------*
011000     MOVE SPACES TO WK-VTKN-OUTPUT.
011100     MOVE "Y"    TO WK-VTKN-INVALIDATED-IND.
011200     DISPLAY "EPTKN060 - OLD TOKENS INVALIDATED - TXN "
011300              WK-VTKN-TRANSACTION-ID.
011400
011500*---------------------------------------------------------------*
011600 A099-INVALIDATE-OLD-TOKENS-EX.
011700*---------------------------------------------------------------*
011800     EXIT.
011900
012000*---------------------------------------------------------------*
012100 B000-ISSUE-NEW-BATCH.
012200*---------------------------------------------------------------*
012300     ADD 1 TO WK-N-BATCH-SEQ.
012400     MOVE WK-N-BATCH-SEQ TO WK-N-BATCH-SEQ-ED.
012500     ACCEPT WK-C-SYS-DATE-6  FROM DATE.
012600     ACCEPT WK-C-SYS-TIME    FROM TIME.
012700     MOVE "20"               TO WK-C-SYS-DATE-CEN.
012800     MOVE WK-C-SYS-DATE-6    TO WK-C-SYS-DATE-YY-MM-DD.
012900
013000     STRING "TKN-"                DELIMITED BY SIZE
013100            WK-C-SYS-DATE          DELIMITED BY SIZE
013200            "-"                    DELIMITED BY SIZE
013300            WK-C-SYS-TIME          DELIMITED BY SIZE
013400            "-"                    DELIMITED BY SIZE
013500            WK-N-BATCH-SEQ-DISP    DELIMITED BY SIZE
013600            INTO WK-C-NEW-BATCH-ID.
013700
013800     MOVE WK-C-NEW-BATCH-ID TO WK-VTKN-NEW-TOKEN-BATCH-ID.
013900     MOVE "Y"                TO WK-VTKN-REISSUED-IND.
014000     DISPLAY "EPTKN060 - NEW TOKEN BATCH " WK-C-NEW-BATCH-ID
014100              " ISSUED TO WALLET " WK-VTKN-WALLET-ID.
014200
014300*---------------------------------------------------------------*
014400 B099-ISSUE-NEW-BATCH-EX.
014500*---------------------------------------------------------------*
014600     EXIT.
014700
014800******************************************************************
014900*************** END OF PROGRAM SOURCE - EPTKN060 ***************
015000******************************************************************
