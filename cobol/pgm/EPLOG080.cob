000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPLOG080.
000500 AUTHOR.         M F ABDULLAH.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - SYSTEM LOG SERVICE STUB.
001200*               THE REAL AUTH/API LOG WAREHOUSE IS QUERIED
001300*               ONLINE ONLY.  THIS STUB RETURNS A DETERMINISTIC
001400*               FIGURE DERIVED FROM THE CASE/TRANSACTION IDS SO
001500*               EPEVD050'S EVIDENCE BUNDLE IS REPRODUCIBLE
001600*               BETWEEN RUNS.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - WK-VLOG-LAST-     EFP0031
002100*                              LOGIN-TS IS ISO-8601 (4-DIGIT       EFP0031
002200*                              YEAR) ALREADY - REVIEWED, NO        EFP0031
002300*                              CHANGE REQUIRED                     EFP0031
002400*----------------------------------------------------------------
002500* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
002600*================================================================
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800* NO FILES - STUB DATA PROVIDER.
003900
004000***************
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400
004500*************************
004600 WORKING-STORAGE SECTION.
004700*************************
004710 77  WK-S-CHAR-IX                    PIC S9(04) COMP VALUE +0.
004720*                        SUBSCRIPT INTO WK-C-ID-CHAR - LOOSE
004730*                        SCRATCH SUBSCRIPT, 77-LEVEL PER SHOP
004740*                        STANDARD, NOT PART OF ANY RECORD.
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM EPLOG080  **".
005000
005100 01  WK-C-ID-WORK                    PIC X(36) VALUE SPACES.
005200 01  WK-C-ID-TABLE REDEFINES WK-C-ID-WORK.
005300     05  WK-C-ID-CHAR                PIC X(01) OCCURS 36 TIMES.
005400
005500 01  WK-N-LOG-RAW                    PIC S9(06) COMP VALUE +0.
005600 01  WK-N-LOG-RAW-R REDEFINES WK-N-LOG-RAW.
005700     05  FILLER                      PIC S9(04) COMP.
005800     05  FILLER                      PIC 9 COMP.
005900
006000 01  WK-C-SYS-DATE-6                 PIC 9(06) VALUE 0.
006100 01  WK-C-SYS-DATE-6-R REDEFINES WK-C-SYS-DATE-6.
006200     05  WK-C-SYS-DATE-YY            PIC 9(02).
006300     05  WK-C-SYS-DATE-MM            PIC 9(02).
006400     05  WK-C-SYS-DATE-DD            PIC 9(02).
006500
006600 01  WK-C-WORK-AREA.
006800     05  WK-N-CHAR-VALUE             PIC S9(02) COMP VALUE +0.
006900     05  WK-N-QUOT                   PIC S9(06) COMP VALUE +0.
007000     05  WK-N-REM-100                PIC S9(04) COMP VALUE +0.
007100     05  WK-N-REM-1000               PIC S9(06) COMP VALUE +0.
007200     05  FILLER                      PIC X(02) VALUE SPACES.
007300
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700 COPY EPLOGLK.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-VLOG.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-COMPUTE-LOG-FIGURES
008400        THRU A099-COMPUTE-LOG-FIGURES-EX.
008500     GOBACK.
008600
008700*---------------------------------------------------------------*
008800 A000-COMPUTE-LOG-FIGURES.
008900*---------------------------------------------------------------*
009000     MOVE SPACES TO WK-C-ID-WORK.
009100     MOVE WK-VLOG-CASE-ID TO WK-C-ID-WORK.
009200     MOVE ZERO TO WK-N-LOG-RAW.
009300
009400     PERFORM A100-SUM-ONE-CHAR THRU A199-SUM-ONE-CHAR-EX
009500         VARYING WK-S-CHAR-IX FROM 1 BY 1
009600         UNTIL WK-S-CHAR-IX > 36.
009700
009800     DIVIDE WK-N-LOG-RAW BY 100
009900         GIVING WK-N-QUOT REMAINDER WK-N-REM-100.
010000     MOVE WK-N-REM-100 TO WK-VLOG-AUTH-FAIL-CNT.
010100
010200     DIVIDE WK-N-LOG-RAW BY 1000
010300         GIVING WK-N-QUOT REMAINDER WK-N-REM-1000.
010400     COMPUTE WK-VLOG-API-CALL-CNT = WK-N-REM-1000 + 100.
010500
010600     ACCEPT WK-C-SYS-DATE-6 FROM DATE.
010700     STRING "20" WK-C-SYS-DATE-YY "-" WK-C-SYS-DATE-MM "-"
010800            WK-C-SYS-DATE-DD "T00:00:00Z"
010900            DELIMITED BY SIZE INTO WK-VLOG-LAST-LOGIN-TS.
011000
011100*---------------------------------------------------------------*
011200 A099-COMPUTE-LOG-FIGURES-EX.
011300*---------------------------------------------------------------*
011400     EXIT.
011500
011600*---------------------------------------------------------------*
011700 A100-SUM-ONE-CHAR.
011800*---------------------------------------------------------------*
011900     MOVE ZERO TO WK-N-CHAR-VALUE.
012000     IF WK-C-ID-CHAR (WK-S-CHAR-IX) IS NUMERIC
012100         MOVE WK-C-ID-CHAR (WK-S-CHAR-IX) TO WK-N-CHAR-VALUE
012200     END-IF.
012300     ADD WK-N-CHAR-VALUE TO WK-N-LOG-RAW.
012400
012500*---------------------------------------------------------------*
012600 A199-SUM-ONE-CHAR-EX.
012700*---------------------------------------------------------------*
012800     EXIT.
012900
013000******************************************************************
013100*************** END OF PROGRAM SOURCE - EPLOG080 ***************
013200******************************************************************
