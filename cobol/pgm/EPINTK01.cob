000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPINTK01.
000500 AUTHOR.         R S NAIR.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   12 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  FRAUD REPORT INTAKE BATCH DRIVER.
001200*               READS THE FRAUD-REPORT-REQUEST EXTRACT ONE LINE
001300*               AT A TIME, VALIDATES EACH REQUEST, DETERMINES
001400*               CASE PRIORITY FROM THE DISPUTED TRANSACTION'S
001500*               AMOUNT AND FRAUD TYPE, REJECTS DUPLICATE ACTIVE
001600*               CASES, OPENS A NEW FRAUD-CASE RECORD, FREEZES
001700*               THE TRANSACTION'S TOKENS AND KICKS OFF EVIDENCE
001800*               COLLECTION.  RUN AS OFTEN AS THE REPORTING FRONT
001900*               END PRODUCES A NEW EXTRACT - TYPICALLY EVERY
002000*               FIFTEEN MINUTES ON THE ONLINE SCHEDULE.
002100*______________________________________________________________
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* EFP0052  11/03/2003  KLT   - HOREQ 74410 REJECT COUNTER WAS
002500*                              NOT RESET BETWEEN RUNS ON A WARM
002600*                              START - MOVED INIT TO Z000
002700*----------------------------------------------------------------
002800* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - CASE CREATED-AT
002900*                              STAMP IS ISO-8601 (4-DIGIT YEAR)
003000*                              ALREADY - REVIEWED, NO CHANGE
003100*                              REQUIRED, SIGNED OFF
003200*----------------------------------------------------------------
003300* EFP0021  19/09/1996  MFA   - HOREQ 42207 PRIORITY RULE NOW
003400*                              CHECKS FRAUD-TYPE AHEAD OF THE
003500*                              MEDIUM DEFAULT - ACCOUNT TAKEOVER
003600*                              AND TECHNICAL FRAUD ALWAYS AT
003700*                              LEAST HIGH REGARDLESS OF AMOUNT
003800*----------------------------------------------------------------
003900* EFP0004  12/08/1991  RSN   - INITIAL VERSION
004000*================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   UPSI-0 IS UPSI-SWITCH-0
005000                     ON  STATUS IS U0-ON
005100                     OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EPRPTQ ASSIGN TO DATABASE-EPRPTQ
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800
005900     SELECT EPCASE ASSIGN TO DATABASE-EPCASE
006000            ORGANIZATION      IS INDEXED
006100            ACCESS MODE       IS DYNAMIC
006200            RECORD KEY        IS EPCASE-CASE-ID
006300            FILE STATUS       IS WK-C-EPCASE-STATUS.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  EPRPTQ
007100     LABEL RECORDS ARE OMITTED
007200     RECORD IS VARYING IN SIZE
007300     DATA RECORD IS WK-C-EPRPTQ-LINE.
007400 01  WK-C-EPRPTQ-LINE                PIC X(2400).
007500
007600 FD  EPCASE
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS WK-C-EPCASE.
007900 01  WK-C-EPCASE.
008000     COPY EPCASE.
008100
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008410 77  WK-S-DELIM-CNT                  PIC S9(04) COMP VALUE +0.
008420*                        UNSTRING DELIMITER COUNT - LOOSE SCRATCH
008430*                        ITEM, CARRIED AT THE 77-LEVEL PER SHOP
008440*                        STANDARD, NOT PART OF ANY RECORD.
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM EPINTK01  **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY ASCMWS.
009100
009200 01  WK-C-EPCASE-STATUS              PIC X(02) VALUE SPACES.
009300
009400 01  WK-C-SWITCHES.
009500     05  WK-C-EOF-REQ-SW             PIC X(01) VALUE "N".
009600         88  WK-C-EOF-REQ                     VALUE "Y".
009700     05  WK-C-REQUEST-VALID-SW       PIC X(01) VALUE "Y".
009800         88  WK-C-REQUEST-VALID                VALUE "Y".
009900         88  WK-C-REQUEST-INVALID              VALUE "N".
010000     05  WK-C-DUP-FOUND-SW           PIC X(01) VALUE "N".
010100         88  WK-C-DUP-FOUND                    VALUE "Y".
010200     05  WK-C-SCAN-EOF-SW            PIC X(01) VALUE "N".
010300         88  WK-C-SCAN-EOF                     VALUE "Y".
010400     05  FILLER                      PIC X(02) VALUE SPACES.
010500
010600 01  WK-C-REJECT-REASON              PIC X(40) VALUE SPACES.
010700
010800 01  WK-C-REQUEST.
010900     COPY EPRPTQ.
011000
011100* -------------------- UNSTRING WORK TABLE ----------------------*
011300
011400 01  WK-C-SYS-DATE-6                 PIC 9(06) VALUE 0.
011500 01  WK-C-SYS-DATE-6-R REDEFINES WK-C-SYS-DATE-6.
011600     05  WK-C-SYS-DATE-YY            PIC 9(02).
011700     05  WK-C-SYS-DATE-MM            PIC 9(02).
011800     05  WK-C-SYS-DATE-DD            PIC 9(02).
011900
012000 01  WK-C-SYS-TIME                   PIC 9(08) VALUE 0.
012100 01  WK-C-SYS-TIME-R REDEFINES WK-C-SYS-TIME.
012200     05  WK-C-SYS-TIME-HH            PIC 9(02).
012300     05  WK-C-SYS-TIME-MM            PIC 9(02).
012400     05  WK-C-SYS-TIME-SS            PIC 9(02).
012500     05  WK-C-SYS-TIME-HTH           PIC 9(02).
012600
012700 01  WK-C-NOW-TIMESTAMP              PIC X(26) VALUE SPACES.
012800
012900 01  WK-N-CASE-SEQ                   PIC S9(08) COMP VALUE +0.
013000 01  WK-N-CASE-SEQ-ED                PIC 9(08).
013100 01  WK-N-CASE-SEQ-R REDEFINES WK-N-CASE-SEQ-ED.
013200     05  FILLER                      PIC 9(02).
013300     05  WK-N-CASE-SEQ-DISP          PIC 9(06).
013400 01  WK-C-NEW-CASE-ID                PIC X(36) VALUE SPACES.
013500
013600 01  WK-C-PRIORITY-WORK              PIC X(08) VALUE SPACES.
013700 01  WK-C-EST-RESOLUTION-HRS         PIC 9(04) VALUE 0.
013800
013900 01  WK-C-RUN-TOTALS.
014000     05  WK-N-REQUESTS-READ          PIC S9(06) COMP VALUE +0.
014100     05  WK-N-CASES-OPENED           PIC S9(06) COMP VALUE +0.
014200     05  WK-N-REQUESTS-REJECTED      PIC S9(06) COMP VALUE +0.
014300     05  FILLER                      PIC X(02) VALUE SPACES.
014400
014500* -------- PARAMETER BLOCKS FOR THE PROGRAMS THIS ONE CALLS ----*
014600 COPY EPTXNLK.
014700 COPY EPEVDLK.
014800
014900 EJECT
015000********************************************
015100 PROCEDURE DIVISION.
015200********************************************
015300 MAIN-MODULE.
015400     PERFORM Z000-INITIALIZE THRU Z099-INITIALIZE-EX.
015500     PERFORM B000-READ-NEXT-REQUEST
015550        THRU B099-READ-NEXT-REQUEST-EX.
015600     PERFORM C000-PROCESS-ONE-REQUEST
015650        THRU C999-PROCESS-ONE-REQUEST-EX
015700         UNTIL WK-C-EOF-REQ.
015800     PERFORM Y000-TERMINATE THRU Y099-TERMINATE-EX.
015900     STOP RUN.
016000
016100*---------------------------------------------------------------*
016200 Z000-INITIALIZE.
016300*---------------------------------------------------------------*
016400     MOVE ZERO TO WK-N-REQUESTS-READ
016500                  WK-N-CASES-OPENED
016600                  WK-N-REQUESTS-REJECTED
016700                  WK-N-CASE-SEQ.
016800     OPEN INPUT  EPRPTQ.
016900     IF NOT WK-C-SUCCESSFUL
017000         DISPLAY "EPINTK01 - OPEN ERROR - EPRPTQ"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         MOVE "Y" TO WK-C-EOF-REQ-SW
017300     END-IF.
017400     OPEN I-O    EPCASE.
017500     IF WK-C-EPCASE-STATUS NOT = "00"
017600         DISPLAY "EPINTK01 - OPEN ERROR - EPCASE"
017700         DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
017800         MOVE "Y" TO WK-C-EOF-REQ-SW
017900     END-IF.
018000     ACCEPT WK-C-SYS-DATE-6 FROM DATE.
018100
018200*---------------------------------------------------------------*
018300 Z099-INITIALIZE-EX.
018400*---------------------------------------------------------------*
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800 B000-READ-NEXT-REQUEST.
018900*---------------------------------------------------------------*
019000     READ EPRPTQ INTO WK-C-EPRPTQ-LINE
019100         AT END
019200             MOVE "Y" TO WK-C-EOF-REQ-SW
019300     END-READ.
019400     IF NOT WK-C-EOF-REQ
019500         ADD 1 TO WK-N-REQUESTS-READ
019600         PERFORM B050-PARSE-REQUEST-LINE
019700            THRU B059-PARSE-REQUEST-LINE-EX
019800     END-IF.
019900
020000*---------------------------------------------------------------*
020100 B099-READ-NEXT-REQUEST-EX.
020200*---------------------------------------------------------------*
020300     EXIT.
020400
020500*---------------------------------------------------------------*
020600 B050-PARSE-REQUEST-LINE.
020700*---------------------------------------------------------------*
020800     MOVE SPACES TO WK-C-REQUEST.
020900     UNSTRING WK-C-EPRPTQ-LINE DELIMITED BY "!"
021000         INTO EPRPTQ-TRANSACTION-ID
021100              EPRPTQ-REPORTER-ID
021200              EPRPTQ-FRAUD-TYPE
021300              EPRPTQ-DESCRIPTION-LEN
021400              EPRPTQ-DESCRIPTION
021500              EPRPTQ-EVIDENCE-TEXT
021600         TALLYING IN WK-S-DELIM-CNT
021700     END-UNSTRING.
021800
021900*---------------------------------------------------------------*
022000 B059-PARSE-REQUEST-LINE-EX.
022100*---------------------------------------------------------------*
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500 C000-PROCESS-ONE-REQUEST.
022600*---------------------------------------------------------------*
022700     MOVE "Y" TO WK-C-REQUEST-VALID-SW.
022800     MOVE SPACES TO WK-C-REJECT-REASON.
022900
023000     PERFORM A100-VALIDATE-REQUIRED-FIELDS
023100        THRU A100-VALIDATE-REQUIRED-FIELDS-EX.
023200     IF WK-C-REQUEST-VALID
023300         PERFORM A150-VALIDATE-FRAUD-TYPE
023400            THRU A150-VALIDATE-FRAUD-TYPE-EX
023500     END-IF.
023600     IF WK-C-REQUEST-VALID
023700         PERFORM A190-VALIDATE-NOT-DUPLICATE
023800            THRU A190-VALIDATE-NOT-DUPLICATE-EX
023900     END-IF.
024000
024100     IF WK-C-REQUEST-VALID
024200         PERFORM B100-DETERMINE-PRIORITY
024300            THRU B199-DETERMINE-PRIORITY-EX
024400         PERFORM B300-OPEN-CASE
024500            THRU B300-OPEN-CASE-EX
024600         PERFORM B400-FREEZE-TRANSACTION
024700            THRU B400-FREEZE-TRANSACTION-EX
024800         PERFORM B500-COLLECT-EVIDENCE
024900            THRU B500-COLLECT-EVIDENCE-EX
025000         PERFORM B600-EMIT-CONFIRMATION
025100            THRU B600-EMIT-CONFIRMATION-EX
025200         ADD 1 TO WK-N-CASES-OPENED
025300     ELSE
025400         ADD 1 TO WK-N-REQUESTS-REJECTED
025500         DISPLAY "EPINTK01 - REQUEST REJECTED - "
025600                  WK-C-REJECT-REASON
025700                  " TXN " EPRPTQ-TRANSACTION-ID
025800     END-IF.
025900
026000     PERFORM B000-READ-NEXT-REQUEST
026050        THRU B099-READ-NEXT-REQUEST-EX.
026100
026200*---------------------------------------------------------------*
026300 C999-PROCESS-ONE-REQUEST-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800 A100-VALIDATE-REQUIRED-FIELDS.
026900*---------------------------------------------------------------*
027000     IF EPRPTQ-TRANSACTION-ID = SPACES
027100        OR EPRPTQ-REPORTER-ID = SPACES
027200        OR EPRPTQ-FRAUD-TYPE = SPACES
027300        OR EPRPTQ-DESCRIPTION = SPACES
027400         MOVE "N" TO WK-C-REQUEST-VALID-SW
027500         MOVE "MISSING REQUIRED FIELD" TO WK-C-REJECT-REASON
027600     END-IF.
027700     IF WK-C-REQUEST-VALID
027800        AND EPRPTQ-DESCRIPTION-LEN > 2000
027900         MOVE "N" TO WK-C-REQUEST-VALID-SW
028000         MOVE "DESCRIPTION EXCEEDS 2000 CHARS" TO
028100              WK-C-REJECT-REASON
028200     END-IF.
028300
028400*---------------------------------------------------------------*
028500 A100-VALIDATE-REQUIRED-FIELDS-EX.
028600*---------------------------------------------------------------*
028700     EXIT.
028800
028900*---------------------------------------------------------------*
029000 A150-VALIDATE-FRAUD-TYPE.
029100*---------------------------------------------------------------*
029200     IF NOT EPRPTQ-TYPE-VALID
029300         MOVE "N" TO WK-C-REQUEST-VALID-SW
029400         MOVE "UNRECOGNISED FRAUD TYPE" TO WK-C-REJECT-REASON
029500     END-IF.
029600
029700*---------------------------------------------------------------*
029800 A150-VALIDATE-FRAUD-TYPE-EX.
029900*---------------------------------------------------------------*
030000     EXIT.
030100
030200*---------------------------------------------------------------*
030300 A190-VALIDATE-NOT-DUPLICATE.
030400*---------------------------------------------------------------*
030500* SCANS EPCASE IN CASE-ID SEQUENCE LOOKING FOR AN OPEN OR
030600* INVESTIGATING CASE AGAINST THIS TRANSACTION-ID.  THE FILE HAS
030700* NO SECONDARY KEY ON TRANSACTION-ID SO A DYNAMIC-ACCESS
030800* START/READ-NEXT SWEEP IS THE ONLY WAY TO ANSWER THE QUESTION.
030900     MOVE "N" TO WK-C-DUP-FOUND-SW.
031000     MOVE "N" TO WK-C-SCAN-EOF-SW.
031100     MOVE LOW-VALUES TO EPCASE-CASE-ID.
031200     START EPCASE KEY IS NOT LESS THAN EPCASE-CASE-ID
031300         INVALID KEY
031400             MOVE "Y" TO WK-C-SCAN-EOF-SW
031500     END-START.
031600
031700     PERFORM A195-SCAN-ONE-CASE THRU A195-SCAN-ONE-CASE-EX
031800         UNTIL WK-C-SCAN-EOF OR WK-C-DUP-FOUND.
031900
032000     IF WK-C-DUP-FOUND
032100         MOVE "N" TO WK-C-REQUEST-VALID-SW
032200         MOVE "ACTIVE CASE ALREADY EXISTS" TO WK-C-REJECT-REASON
032300     END-IF.
032400
032500*---------------------------------------------------------------*
032600 A190-VALIDATE-NOT-DUPLICATE-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100 A195-SCAN-ONE-CASE.
033200*---------------------------------------------------------------*
033300     READ EPCASE NEXT RECORD
033400         AT END
033500             MOVE "Y" TO WK-C-SCAN-EOF-SW
033600     END-READ.
033700     IF NOT WK-C-SCAN-EOF
033800         IF EPCASE-TRANSACTION-ID = EPRPTQ-TRANSACTION-ID
033900            AND (EPCASE-STATUS-OPEN OR
034000                 EPCASE-STATUS-INVESTIGATING)
034100             MOVE "Y" TO WK-C-DUP-FOUND-SW
034200         END-IF
034300     END-IF.
034400
034500*---------------------------------------------------------------*
034600 A195-SCAN-ONE-CASE-EX.
034700*---------------------------------------------------------------*
034800     EXIT.
034900
035000*---------------------------------------------------------------*
035100 B100-DETERMINE-PRIORITY.
035200*---------------------------------------------------------------*
035300     MOVE SPACES TO WK-VTXN.
035400     SET WK-VTXN-FN-GET-DETAIL TO TRUE.
035500     MOVE EPRPTQ-TRANSACTION-ID TO WK-VTXN-TRANSACTION-ID.
035600     CALL "EPTXN060" USING WK-VTXN.
035700
035800     EVALUATE TRUE
035900         WHEN WK-VTXN-AMOUNT > 10000.00
036000             MOVE "CRITICAL" TO WK-C-PRIORITY-WORK
036100             MOVE 24 TO WK-C-EST-RESOLUTION-HRS
036200         WHEN WK-VTXN-AMOUNT > 1000.00
036300             MOVE "HIGH"     TO WK-C-PRIORITY-WORK
036400             MOVE 48 TO WK-C-EST-RESOLUTION-HRS
036500         WHEN EPRPTQ-TYPE-HIGH-BY-KIND
036600             MOVE "HIGH"     TO WK-C-PRIORITY-WORK
036700             MOVE 48 TO WK-C-EST-RESOLUTION-HRS
036800         WHEN OTHER
036900             MOVE "MEDIUM"   TO WK-C-PRIORITY-WORK
037000             MOVE 72 TO WK-C-EST-RESOLUTION-HRS
037100     END-EVALUATE.
037200
037300*---------------------------------------------------------------*
037400 B199-DETERMINE-PRIORITY-EX.
037500*---------------------------------------------------------------*
037600     EXIT.
037700
037800*---------------------------------------------------------------*
037900 B300-OPEN-CASE.
038000*---------------------------------------------------------------*
038100     ADD 1 TO WK-N-CASE-SEQ.
038200     MOVE WK-N-CASE-SEQ TO WK-N-CASE-SEQ-ED.
038300     ACCEPT WK-C-SYS-TIME FROM TIME.
038400     STRING "CASE-"              DELIMITED BY SIZE
038500            WK-C-SYS-DATE-6       DELIMITED BY SIZE
038600            "-"                   DELIMITED BY SIZE
038700            WK-C-SYS-TIME         DELIMITED BY SIZE
038800            "-"                   DELIMITED BY SIZE
038900            WK-N-CASE-SEQ-DISP    DELIMITED BY SIZE
039000            INTO WK-C-NEW-CASE-ID.
039100     STRING "20" WK-C-SYS-DATE-YY "-" WK-C-SYS-DATE-MM "-"
039200            WK-C-SYS-DATE-DD "T"
039300            WK-C-SYS-TIME-HH ":" WK-C-SYS-TIME-MM ":"
039400            WK-C-SYS-TIME-SS "Z"
039500            DELIMITED BY SIZE INTO WK-C-NOW-TIMESTAMP.
039600
039700     MOVE SPACES                  TO WK-C-EPCASE.
039800     MOVE WK-C-NEW-CASE-ID        TO EPCASE-CASE-ID.
039900     MOVE EPRPTQ-TRANSACTION-ID   TO EPCASE-TRANSACTION-ID.
040000     MOVE EPRPTQ-REPORTER-ID      TO EPCASE-REPORTER-ID.
040100     MOVE EPRPTQ-FRAUD-TYPE       TO EPCASE-CASE-TYPE.
040200     SET  EPCASE-STATUS-OPEN      TO TRUE.
040300     MOVE WK-C-PRIORITY-WORK      TO EPCASE-CASE-PRIORITY.
040400     MOVE WK-C-NOW-TIMESTAMP      TO EPCASE-CREATED-AT.
040500     MOVE EPRPTQ-EVIDENCE-TEXT    TO EPCASE-EVIDENCE-TEXT.
040600     MOVE WK-VTXN-AMOUNT          TO EPCASE-TRANSACTION-AMOUNT.
040700
040800     WRITE WK-C-EPCASE
040900         INVALID KEY
041000             DISPLAY "EPINTK01 - WRITE ERROR - EPCASE"
041100             DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
041200     END-WRITE.
041300
041400*---------------------------------------------------------------*
041500 B300-OPEN-CASE-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800
041900*---------------------------------------------------------------*
042000 B400-FREEZE-TRANSACTION.
042100*---------------------------------------------------------------*
042200     MOVE SPACES TO WK-VTXN.
042300     SET WK-VTXN-FN-FREEZE TO TRUE.
042400     MOVE EPRPTQ-TRANSACTION-ID TO WK-VTXN-TRANSACTION-ID.
042500     CALL "EPTXN060" USING WK-VTXN.
042600
042700     SET EPCASE-STATUS-INVESTIGATING TO TRUE.
042800     REWRITE WK-C-EPCASE
042900         INVALID KEY
043000             DISPLAY "EPINTK01 - REWRITE ERROR - EPCASE"
043100             DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
043200     END-REWRITE.
043300
043400*---------------------------------------------------------------*
043500 B400-FREEZE-TRANSACTION-EX.
043600*---------------------------------------------------------------*
043700     EXIT.
043800
043900*---------------------------------------------------------------*
044000 B500-COLLECT-EVIDENCE.
044100*---------------------------------------------------------------*
044200     MOVE SPACES TO WK-VEVD.
044300     MOVE EPCASE-CASE-ID          TO WK-VEVD-CASE-ID.
044400     MOVE EPRPTQ-TRANSACTION-ID   TO WK-VEVD-TRANSACTION-ID.
044500     MOVE EPRPTQ-REPORTER-ID      TO WK-VEVD-REPORTER-ID.
044600     CALL "EPEVD050" USING WK-VEVD.
044700
044800     MOVE WK-VEVD-EVIDENCE-TEXT TO EPCASE-EVIDENCE-TEXT.
044900     REWRITE WK-C-EPCASE
045000         INVALID KEY
045100             DISPLAY "EPINTK01 - REWRITE ERROR - EPCASE"
045200             DISPLAY "FILE STATUS IS " WK-C-EPCASE-STATUS
045300     END-REWRITE.
045400
045500*---------------------------------------------------------------*
045600 B500-COLLECT-EVIDENCE-EX.
045700*---------------------------------------------------------------*
045800     EXIT.
045900
046000*---------------------------------------------------------------*
046100 B600-EMIT-CONFIRMATION.
046200*---------------------------------------------------------------*
046300     DISPLAY "EPINTK01 - CASE OPENED " EPCASE-CASE-ID
046400              " STATUS " EPCASE-CASE-STATUS
046500              " EST-RESOLUTION-HRS " WK-C-EST-RESOLUTION-HRS.
046600
046700*---------------------------------------------------------------*
046800 B600-EMIT-CONFIRMATION-EX.
046900*---------------------------------------------------------------*
047000     EXIT.
047100
047200*---------------------------------------------------------------*
047300 Y000-TERMINATE.
047400*---------------------------------------------------------------*
047500     CLOSE EPRPTQ.
047600     CLOSE EPCASE.
047700     DISPLAY "EPINTK01 - RUN TOTALS - "
047800              "READ "     WK-N-REQUESTS-READ
047900              "OPENED "   WK-N-CASES-OPENED
048000              "REJECTED " WK-N-REQUESTS-REJECTED.
048100
048200*---------------------------------------------------------------*
048300 Y099-TERMINATE-EX.
048400*---------------------------------------------------------------*
048500     EXIT.
048600
048700******************************************************************
048800*************** END OF PROGRAM SOURCE - EPINTK01 ***************
048900******************************************************************
