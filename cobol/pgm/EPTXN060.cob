000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPTXN060.
000500 AUTHOR.         R S NAIR.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - TRANSACTION SERVICE STUB.
001200*               FRONTS THE TRANSACTION-DETAIL REFERENCE FILE
001300*               FOR EVERY OTHER PROGRAM IN THE SUITE - GET
001400*               DETAIL (INCL. AMOUNT), FREEZE, UNFREEZE AND
001500*               MARK-REVERSED ALL COME THROUGH HERE SO THE
001600*               LEDGER-SIDE FIELD LAYOUT ONLY HAS TO BE KNOWN
001700*               IN ONE PLACE.
001800*______________________________________________________________
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* EFP0049  20/09/2002  KLT   - HOREQ 72004 MARKREV NOW ALSO        EFP0049
002200*                              CLEARS FREEZE-IND SO A REVERSED     EFP0049
002300*                              TRANSACTION IS NEVER LEFT FROZEN    EFP0049
002400*----------------------------------------------------------------
002500* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - TXN-TIMESTAMP     EFP0031
002600*                              IS ISO-8601 (4-DIGIT YEAR)          EFP0031
002700*                              ALREADY - REVIEWED, NO CHANGE       EFP0031
002800*                              REQUIRED, SIGNED OFF                EFP0031
002900*----------------------------------------------------------------
003000* EFP0018  04/05/1995  MFA   - HOREQ 40881 ADD FREEZE/UNFREEZE     EFP0018
003100*                              FUNCTIONS - PREVIOUSLY GETDTL       EFP0018
003200*                              ONLY                                EFP0018
003300*----------------------------------------------------------------
003400* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
003500*================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT EPTXND ASSIGN TO DATABASE-EPTXND
005100            ORGANIZATION      IS INDEXED
005200            ACCESS MODE       IS RANDOM
005300            RECORD KEY        IS EPTXND-TRANSACTION-ID
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  EPTXND
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WK-C-EPTXND.
006400 01  WK-C-EPTXND.
006500     COPY EPTXND.
006600
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
006910 77  WK-N-AMOUNT-DSP                 PIC S9(09)V9(02) COMP-3
006920                                     VALUE 0.
006930* ALTERNATE EDITED VIEW OF THE AMOUNT BEING FROZEN/UNFROZEN, FOR
006940* THE DIAGNOSTIC DISPLAY LINES BELOW ONLY - LOOSE SCRATCH PAIR,
006950* 77-LEVEL PER SHOP STANDARD, NOT PART OF ANY RECORD.
006960 77  WK-N-AMOUNT-DSP-ED REDEFINES WK-N-AMOUNT-DSP
006970                                     PIC S9(09)V9(02).
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM EPTXN060  **".
007200
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 01  WK-C-COMMON.
007500     COPY ASCMWS.
007600
007700 01  WK-C-WORK-AREA.
007800     05  FIRST-TIME                  PIC X(01) VALUE "Y".
007900         88  IS-FIRST-TIME                     VALUE "Y".
008000     05  FILLER                      PIC X(02) VALUE SPACES.
008100
008900 01  WK-C-KEY-SAVE                   PIC X(36) VALUE SPACES.
009000 01  WK-C-KEY-SAVE-R REDEFINES WK-C-KEY-SAVE.
009100     05  WK-C-KEY-SAVE-PREFIX        PIC X(08).
009200     05  FILLER                      PIC X(28).
009210 01  WK-C-KEY-SAVE-SFX-R REDEFINES WK-C-KEY-SAVE.
009220     05  FILLER                      PIC X(32).
009230     05  WK-C-KEY-SAVE-SUFFIX        PIC X(04).
009300
009400*****************
009500 LINKAGE SECTION.
009600*****************
009700 COPY EPTXNLK.
009800 EJECT
009900********************************************
010000 PROCEDURE DIVISION USING WK-VTXN.
010100********************************************
010200 MAIN-MODULE.
010300     PERFORM A000-OPEN-IF-NEEDED
010400        THRU A099-OPEN-IF-NEEDED-EX.
010500     PERFORM B000-DISPATCH-FUNCTION
010600        THRU B099-DISPATCH-FUNCTION-EX.
010700     GOBACK.
010800
010900*---------------------------------------------------------------*
011000 A000-OPEN-IF-NEEDED.
011100*---------------------------------------------------------------*
011200     IF  IS-FIRST-TIME
011300         OPEN I-O EPTXND
011400         IF  NOT WK-C-SUCCESSFUL
011500             DISPLAY "EPTXN060 - OPEN FILE ERROR - EPTXND"
011600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011700             GO TO Y900-ABNORMAL-TERMINATION
011800         END-IF
011900         MOVE "N" TO FIRST-TIME
012000     END-IF.
012100
012200*---------------------------------------------------------------*
012300 A099-OPEN-IF-NEEDED-EX.
012400*---------------------------------------------------------------*
012500     EXIT.
012600
012700*---------------------------------------------------------------*
012800 B000-DISPATCH-FUNCTION.
012900*---------------------------------------------------------------*
013000     MOVE SPACES               TO WK-VTXN-OUTPUT.
013100     MOVE WK-VTXN-TRANSACTION-ID TO EPTXND-TRANSACTION-ID.
013200
013300     READ EPTXND
013400         INVALID KEY
013500             MOVE "TXN0004" TO WK-VTXN-ERROR-CD
013600             GO TO B099-DISPATCH-FUNCTION-EX
013700     END-READ.
013800
013900     EVALUATE TRUE
014000         WHEN WK-VTXN-FN-GET-DETAIL
014100             PERFORM B100-RETURN-DETAIL
014200                THRU B199-RETURN-DETAIL-EX
014300         WHEN WK-VTXN-FN-FREEZE
014400             PERFORM B200-FREEZE-TOKENS
014500                THRU B299-FREEZE-TOKENS-EX
014600         WHEN WK-VTXN-FN-UNFREEZE
014700             PERFORM B300-UNFREEZE-TOKENS
014800                THRU B399-UNFREEZE-TOKENS-EX
014900         WHEN WK-VTXN-FN-MARK-REVERSED
015000             PERFORM B400-MARK-REVERSED
015100                THRU B499-MARK-REVERSED-EX
015200         WHEN OTHER
015300             MOVE "TXN0099" TO WK-VTXN-ERROR-CD
015400     END-EVALUATE.
015500
015600*---------------------------------------------------------------*
015700 B099-DISPATCH-FUNCTION-EX.
015800*---------------------------------------------------------------*
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200 B100-RETURN-DETAIL.
016300*---------------------------------------------------------------*
016400     MOVE EPTXND-TXN-AMOUNT      TO WK-VTXN-AMOUNT.
016500     MOVE EPTXND-TXN-CURRENCY    TO WK-VTXN-CURRENCY.
016600     MOVE EPTXND-FROM-WALLET     TO WK-VTXN-FROM-WALLET.
016700     MOVE EPTXND-TO-WALLET       TO WK-VTXN-TO-WALLET.
016800     MOVE EPTXND-TXN-TIMESTAMP   TO WK-VTXN-TIMESTAMP.
016900     MOVE EPTXND-TXN-STATUS      TO WK-VTXN-STATUS.
017000
017100*---------------------------------------------------------------*
017200 B199-RETURN-DETAIL-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700 B200-FREEZE-TOKENS.
017800*---------------------------------------------------------------*
017900     MOVE "Y" TO EPTXND-FREEZE-IND.
018000     MOVE EPTXND-TRANSACTION-ID  TO WK-C-KEY-SAVE.
018100     MOVE EPTXND-TXN-AMOUNT      TO WK-N-AMOUNT-DSP.
018200     REWRITE WK-C-EPTXND
018300         INVALID KEY
018400             MOVE "TXN0016" TO WK-VTXN-ERROR-CD
018500     END-REWRITE.
018600     DISPLAY "EPTXN060 - TOKENS FROZEN - TXN "
018700              WK-C-KEY-SAVE-PREFIX "-" WK-C-KEY-SAVE-SUFFIX
018710              " AMT " WK-N-AMOUNT-DSP-ED.
018800
018900*---------------------------------------------------------------*
019000 B299-FREEZE-TOKENS-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 B300-UNFREEZE-TOKENS.
019600*---------------------------------------------------------------*
019700     MOVE "N" TO EPTXND-FREEZE-IND.
019800     MOVE EPTXND-TRANSACTION-ID  TO WK-C-KEY-SAVE.
019900     REWRITE WK-C-EPTXND
020000         INVALID KEY
020100             MOVE "TXN0016" TO WK-VTXN-ERROR-CD
020200     END-REWRITE.
020300     DISPLAY "EPTXN060 - TOKENS UNFROZEN - TXN "
020400              WK-C-KEY-SAVE-PREFIX "-" WK-C-KEY-SAVE-SUFFIX.
020500
020600*---------------------------------------------------------------*
020700 B399-UNFREEZE-TOKENS-EX.
020800*---------------------------------------------------------------*
020900     EXIT.
021000
021100*---------------------------------------------------------------*
021200 B400-MARK-REVERSED.
021300*---------------------------------------------------------------*
021400     SET EPTXND-STATUS-REVERSED TO TRUE.
021500     SET EPTXND-TOKENS-NOT-FROZEN TO TRUE.
021600     REWRITE WK-C-EPTXND
021700         INVALID KEY
021800             MOVE "TXN0016" TO WK-VTXN-ERROR-CD
021900     END-REWRITE.
022000
022100*---------------------------------------------------------------*
022200 B499-MARK-REVERSED-EX.
022300*---------------------------------------------------------------*
022400     EXIT.
022500
022600 Y900-ABNORMAL-TERMINATION.
022700     MOVE "TXN0206" TO WK-VTXN-ERROR-CD.
022800     GOBACK.
022900
023000******************************************************************
023100*************** END OF PROGRAM SOURCE - EPTXN060 ***************
023200******************************************************************
