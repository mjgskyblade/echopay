000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     EPDET020.
000500 AUTHOR.         R S NAIR.
000600 INSTALLATION.   ECHOPAY OPERATIONS - FRAUD REVERSAL SUITE.
000700 DATE-WRITTEN.   11 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       ECHOPAY INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE - FRAUD CONFIDENCE SCORE.
001200*               STANDS IN FOR THE ML ENSEMBLE UNTIL THE MODEL
001300*               TEAM'S SCORING SERVICE IS AVAILABLE ON THIS
001400*               PLATFORM. DELIBERATELY DETERMINISTIC - GIVEN
001500*               THE SAME CASE-ID IT MUST ALWAYS RETURN THE SAME
001600*               CONFIDENCE, SO A CASE CANNOT FLIP-FLOP BETWEEN
001700*               SWEEP RUNS.
001800*
001900*               HASH RULE (SEE ALSO DESIGN NOTE FILED WITH
002000*               CR EFP0004): SUM THE CASE-ID TEXT ONE CHARACTER
002100*               AT A TIME - NUMERIC CHARACTERS CONTRIBUTE THEIR
002200*               FACE VALUE, HEX LETTERS A-F/a-f CONTRIBUTE
002300*               10-15, EVERYTHING ELSE (THE UUID DASHES)
002400*               CONTRIBUTES ZERO - THEN TAKE THAT SUM MODULO 10.
002500*               THIS PORT DEFINES ITS OWN HASH RULE AND MAKES NO
002600*               CLAIM OF BIT-COMPATIBILITY WITH ANY OTHER SCORER
002700*               ON THE NETWORK - IT ONLY HAS TO BE STABLE ACROSS
002800*               RUNS ON THIS SIDE, WHICH IS ALL THIS SERVICE
002850*               PROMISES.
002900*______________________________________________________________
003000* HISTORY OF MODIFICATION:
003100*================================================================
003200* EFP0058  14/11/2005  KLT   - HOREQ 88410 RISK FACTOR TEXT WAS    EFP0058
003300*                              TRUNCATING AT 24 CHARS ON THE       EFP0058
003400*                              ARBITRATION CASE VIEW - WIDENED     EFP0058
003500*                              WK-C-RISK-FACTOR-LIST ENTRIES       EFP0058
003600*----------------------------------------------------------------
003700* EFP0044  09/06/2001  DCK   - HOREQ 61120 SUB-SCORE WEIGHTS       EFP0044
003800*                              CONFIRMED WITH MODEL TEAM -         EFP0044
003900*                              BEHAVIORAL 0.8, GRAPH 0.9,          EFP0044
004000*                              ANOMALY 0.7 - NO CODE CHANGE,       EFP0044
004100*                              REVIEWED AND SIGNED OFF             EFP0044
004200*----------------------------------------------------------------
004300* EFP0031  18/01/1999  RSN   - Y2K REMEDIATION - PROGRAM CARRIES   EFP0031
004400*                              NO DATE FIELDS, REVIEWED, NO        EFP0031
004500*                              CHANGE REQUIRED, SIGNED OFF PER     EFP0031
004600*                              Y2K PROJECT OFFICE CHECKLIST        EFP0031
004700*----------------------------------------------------------------
004800* EFP0012  02/03/1994  MFA   - HOREQ 30215 ADD RISK FACTOR TIER    EFP0012
004900*                              (4/2/1 FACTORS BY CONFIDENCE        EFP0012
005000*                              BAND) FOR THE NEW ARBITRATION       EFP0012
005100*                              CASE VIEW SCREEN                    EFP0012
005200*----------------------------------------------------------------
005300* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
005400*================================================================
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                     ON  STATUS IS U0-ON
006500                     OFF STATUS IS U0-OFF.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900* NO FILES - PURE COMPUTE ROUTINE.
007000
007100***************
007200 DATA DIVISION.
007300***************
007400 FILE SECTION.
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007810 77  WK-S-RISK-IX                    PIC S9(04) COMP VALUE +0.
007820*                        SUBSCRIPT INTO WK-C-RISK-FACTOR-TXT -
007830*                        A LOOSE SCRATCH SUBSCRIPT, 77-LEVEL PER
007840*                        SHOP STANDARD, NOT PART OF ANY RECORD.
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM EPDET020  **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-COMMON.
008400     COPY ASCMWS.
008500
008600 01  WK-C-CASE-ID-WORK               PIC X(36) VALUE SPACES.
008700 01  WK-C-CASE-ID-TABLE REDEFINES WK-C-CASE-ID-WORK.
008800     05  WK-C-CASE-ID-CHAR           PIC X(01) OCCURS 36 TIMES.
008900
009000 01  WK-C-RISK-TIER-SW               PIC 9(01) VALUE 0.
009100 01  WK-C-RISK-TIER-ALPHA REDEFINES WK-C-RISK-TIER-SW
009200                                     PIC X(01).
009300
009400 01  WK-C-RISK-FACTOR-LIST.
009500     05  FILLER   PIC X(30) VALUE "UNUSUAL TRANSACTION PATTERN  ".
009600     05  FILLER   PIC X(30) VALUE "DEVICE FINGERPRINT MISMATCH  ".
009700     05  FILLER PIC X(30) VALUE "GEO-VELOCITY IMPOSSIBLE TRIP  ".
009800     05  FILLER PIC X(30) VALUE "KNOWN FRAUD RING WALLET LINK  ".
009900 01  WK-C-RISK-FACTOR-TAB REDEFINES WK-C-RISK-FACTOR-LIST.
010000     05  WK-C-RISK-FACTOR-TXT        PIC X(30) OCCURS 4 TIMES.
010100
010200 01  WK-C-WORK-AREA.
010300     05  WK-S-CHAR-IX                PIC S9(04) COMP VALUE +0.
010500     05  WK-N-CHAR-VALUE             PIC S9(02) COMP VALUE +0.
010600     05  WK-N-HASH-SUM               PIC S9(06) COMP VALUE +0.
010700     05  WK-N-HASH-QUOT              PIC S9(06) COMP VALUE +0.
010800     05  WK-N-HASH-MOD               PIC S9(02) COMP VALUE +0.
010900     05  WK-C-ONE-CHAR                PIC X(01) VALUE SPACE.
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100
011200*****************
011300 LINKAGE SECTION.
011400*****************
011500 COPY EPDETLK.
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION USING WK-VDET.
011900********************************************
012000 MAIN-MODULE.
012100     PERFORM A000-COMPUTE-CONFIDENCE
012200        THRU A099-COMPUTE-CONFIDENCE-EX.
012300     PERFORM B000-COMPUTE-SUBSCORES
012400        THRU B099-COMPUTE-SUBSCORES-EX.
012500     PERFORM C000-BUILD-RISK-FACTORS
012600        THRU C099-BUILD-RISK-FACTORS-EX.
012700     GOBACK.
012800
012900*---------------------------------------------------------------*
013000 A000-COMPUTE-CONFIDENCE.
013100*---------------------------------------------------------------*
013200     MOVE  SPACES               TO WK-C-CASE-ID-WORK.
013300     MOVE  WK-VDET-CASE-ID      TO WK-C-CASE-ID-WORK.
013400     MOVE  ZERO                 TO WK-N-HASH-SUM.
013500
013600     PERFORM A100-SUM-ONE-CHAR THRU A199-SUM-ONE-CHAR-EX
013700         VARYING WK-S-CHAR-IX FROM 1 BY 1
013800         UNTIL WK-S-CHAR-IX > 36.
013900
014000     DIVIDE WK-N-HASH-SUM BY 10
014100         GIVING WK-N-HASH-QUOT
014200         REMAINDER WK-N-HASH-MOD.
014300     IF WK-N-HASH-MOD < 0
014400         ADD 10 TO WK-N-HASH-MOD
014500     END-IF.
014600
014700     IF WK-N-HASH-MOD < 2
014800         MOVE 0.95 TO WK-VDET-CONFIDENCE
014900     ELSE
015000         IF WK-N-HASH-MOD < 5
015100             MOVE 0.65 TO WK-VDET-CONFIDENCE
015200         ELSE
015300             MOVE 0.35 TO WK-VDET-CONFIDENCE
015400         END-IF
015500     END-IF.
015600
015700     IF WK-VDET-CONFIDENCE >= 0.80
015800         SET WK-VDET-AUTO-REV-ELIGIBLE TO TRUE
015900     ELSE
016000         MOVE "N" TO WK-VDET-AUTO-REV-IND
016100     END-IF.
016200
016300*---------------------------------------------------------------*
016400 A099-COMPUTE-CONFIDENCE-EX.
016500*---------------------------------------------------------------*
016600     EXIT.
016700
016800*---------------------------------------------------------------*
016900 A100-SUM-ONE-CHAR.
017000*---------------------------------------------------------------*
017100     MOVE WK-C-CASE-ID-CHAR (WK-S-CHAR-IX) TO WK-C-ONE-CHAR.
017200     MOVE ZERO TO WK-N-CHAR-VALUE.
017300
017400     EVALUATE TRUE
017500         WHEN WK-C-ONE-CHAR IS NUMERIC
017600             MOVE WK-C-ONE-CHAR TO WK-N-CHAR-VALUE
017700         WHEN WK-C-ONE-CHAR = "a" OR "A"
017800             MOVE 10 TO WK-N-CHAR-VALUE
017900         WHEN WK-C-ONE-CHAR = "b" OR "B"
018000             MOVE 11 TO WK-N-CHAR-VALUE
018100         WHEN WK-C-ONE-CHAR = "c" OR "C"
018200             MOVE 12 TO WK-N-CHAR-VALUE
018300         WHEN WK-C-ONE-CHAR = "d" OR "D"
018400             MOVE 13 TO WK-N-CHAR-VALUE
018500         WHEN WK-C-ONE-CHAR = "e" OR "E"
018600             MOVE 14 TO WK-N-CHAR-VALUE
018700         WHEN WK-C-ONE-CHAR = "f" OR "F"
018800             MOVE 15 TO WK-N-CHAR-VALUE
018900         WHEN OTHER
019000             MOVE ZERO TO WK-N-CHAR-VALUE
019100     END-EVALUATE.
019200
019300     ADD WK-N-CHAR-VALUE TO WK-N-HASH-SUM.
019400
019500*---------------------------------------------------------------*
019600 A199-SUM-ONE-CHAR-EX.
019700*---------------------------------------------------------------*
019800     EXIT.
019900
020000*---------------------------------------------------------------*
020100 B000-COMPUTE-SUBSCORES.
020200*---------------------------------------------------------------*
020300     COMPUTE WK-VDET-BEHAVIORAL ROUNDED =
020400             WK-VDET-CONFIDENCE * 0.8.
020500     COMPUTE WK-VDET-GRAPH ROUNDED =
020600             WK-VDET-CONFIDENCE * 0.9.
020700     COMPUTE WK-VDET-ANOMALY ROUNDED =
020800             WK-VDET-CONFIDENCE * 0.7.
020900
021000*---------------------------------------------------------------*
021100 B099-COMPUTE-SUBSCORES-EX.
021200*---------------------------------------------------------------*
021300     EXIT.
021400
021500*---------------------------------------------------------------*
021600 C000-BUILD-RISK-FACTORS.
021700*---------------------------------------------------------------*
021800     IF WK-VDET-CONFIDENCE > 0.80
021900         MOVE 4 TO WK-VDET-RISK-FACTOR-CNT
022000     ELSE
022100         IF WK-VDET-CONFIDENCE > 0.50
022200             MOVE 2 TO WK-VDET-RISK-FACTOR-CNT
022300         ELSE
022400             MOVE 1 TO WK-VDET-RISK-FACTOR-CNT
022500         END-IF
022600     END-IF.
022700
022800*---------------------------------------------------------------*
022900 C099-BUILD-RISK-FACTORS-EX.
023000*---------------------------------------------------------------*
023100     EXIT.
023200
023300******************************************************************
023400*************** END OF PROGRAM SOURCE - EPDET020 ***************
023500******************************************************************
