000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - SHARED BY THE     EFP0004
000600*                              AUTOMATED SWEEP AND THE MANUAL      EFP0004
000700*                              ARBITRATION REVERSAL PATH           EFP0004
000800* ------------------------------------------------------------------------
000900 01  WK-VRVX.
001000     05  WK-VRVX-INPUT.
001100         10  WK-VRVX-CASE-ID         PIC X(36).
001200         10  WK-VRVX-TRANSACTION-ID  PIC X(36).
001300         10  WK-VRVX-AMOUNT          PIC S9(09)V9(02) COMP-3.
001400         10  WK-VRVX-REVERSAL-TYPE   PIC X(20).
001500         10  WK-VRVX-ARBITRATOR-ID   PIC X(36).
001600         10  WK-VRVX-START-TIMESTAMP PIC X(26).
001700     05  WK-VRVX-OUTPUT.
001800         10  WK-VRVX-REVERSAL-ID       PIC X(36).
001900         10  WK-VRVX-NEW-TOKEN-BATCH-ID PIC X(36).
002000         10  WK-VRVX-END-TIMESTAMP     PIC X(26).
002100         10  WK-VRVX-DURATION-MINUTES  PIC 9(06).
002200         10  WK-VRVX-WITHIN-SLA        PIC X(01).
002300         10  WK-VRVX-SUCCESS-IND       PIC X(01).
002400             88  WK-VRVX-SUCCESSFUL            VALUE "Y".
002500         10  WK-VRVX-FAIL-REASON       PIC X(40).
