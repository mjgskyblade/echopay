000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - STUB DATA         EFP0004
000600*                              PROVIDER, CALLED FROM EPEVD050      EFP0004
000700* ------------------------------------------------------------------------
000800 01  WK-VBHV.
000900     05  WK-VBHV-INPUT.
001000         10  WK-VBHV-REPORTER-ID     PIC X(36).
001100         10  WK-VBHV-TRANSACTION-ID  PIC X(36).
001200     05  WK-VBHV-OUTPUT.
001300         10  WK-VBHV-DEVIATION-PCT   PIC 9(03)V9(02).
001400         10  WK-VBHV-LOGIN-LOC-CHG   PIC X(01).
001500         10  WK-VBHV-DEVICE-CHG-IND  PIC X(01).
