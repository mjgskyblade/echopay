000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - STUB DATA         EFP0004
000600*                              PROVIDER, CALLED FROM EPEVD050      EFP0004
000700* ------------------------------------------------------------------------
000800 01  WK-VLOG.
000900     05  WK-VLOG-INPUT.
001000         10  WK-VLOG-CASE-ID         PIC X(36).
001100         10  WK-VLOG-TRANSACTION-ID  PIC X(36).
001200     05  WK-VLOG-OUTPUT.
001300         10  WK-VLOG-AUTH-FAIL-CNT   PIC 9(03).
001400         10  WK-VLOG-API-CALL-CNT    PIC 9(05).
001500         10  WK-VLOG-LAST-LOGIN-TS   PIC X(26).
