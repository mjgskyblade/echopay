000100*****************************************************************
000200* EPRPTQ.CPYBK - FRAUD REPORT REQUEST (PARSED WORK RECORD)
000300* SOURCE FILE EPRPTQ IS LINE SEQUENTIAL, VARIABLE LENGTH, WITH
000400* "!" AS THE FIELD DELIMITER (THE REPORTING FRONT END CANNOT
000500* GUARANTEE FIXED COLUMN POSITIONS FOR THE FREE-TEXT DESCRIPTION
000600* AND EVIDENCE FIELDS).  EPINTK01 UNSTRINGS THE RAW LINE INTO
000700* THIS LAYOUT BEFORE ANY VALIDATION IS ATTEMPTED.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*---------------------------------------------------------------*
001100* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
001200*---------------------------------------------------------------*
001300 05  EPRPTQ-RECORD.
001400     06  EPRPTQ-TRANSACTION-ID       PIC X(36).
001500*                        UUID OF THE DISPUTED TRANSACTION
001600     06  EPRPTQ-REPORTER-ID          PIC X(36).
001700*                        UUID OF THE REPORTING USER
001800     06  EPRPTQ-FRAUD-TYPE           PIC X(24).
001900         88  EPRPTQ-TYPE-VALID                 VALUES
002000                                        "UNAUTHORIZED_TRANSACTION"
002100                                        "ACCOUNT_TAKEOVER"
002200                                        "PHISHING"
002300                                        "SOCIAL_ENGINEERING"
002400                                        "TECHNICAL_FRAUD".
002500         88  EPRPTQ-TYPE-HIGH-BY-KIND          VALUES
002600                                        "ACCOUNT_TAKEOVER"
002700                                        "TECHNICAL_FRAUD".
002800     06  EPRPTQ-DESCRIPTION-LEN      PIC 9(04).
002900*                        ACTUAL CHARACTER COUNT OF THE TEXT
003000*                        BELOW, AS SUPPLIED BY THE FRONT END
003100     06  EPRPTQ-DESCRIPTION         PIC X(2000).
003200     06  EPRPTQ-EVIDENCE-TEXT       PIC X(200).
003300     06  FILLER                     PIC X(04).
