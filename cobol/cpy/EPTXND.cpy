000100*****************************************************************
000200* EPTXND.CPYBK - TRANSACTION DETAIL REFERENCE RECORD
000300* I-O FORMAT: EPTXNDR  FROM FILE EPTXND  OF LIBRARY ECHOPAYLB
000400* KEYED BY TRANSACTION-ID - READ-ONLY REFERENCE DATA SUPPLIED
000500* TO THE FRAUD SUITE BY THE LEDGER SYSTEM.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*---------------------------------------------------------------*
000900* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
001000*---------------------------------------------------------------*
001100 05  EPTXND-RECORD.
001200     06  EPTXND-TRANSACTION-ID       PIC X(36).
001300*                        UUID - RECORD KEY
001400     06  EPTXND-TXN-AMOUNT           PIC S9(09)V9(02) COMP-3.
001500*                        TRANSACTION AMOUNT
001600     06  EPTXND-TXN-CURRENCY         PIC X(10).
001700*                        CURRENCY CODE, E.G. USD-CBDC
001800     06  EPTXND-FROM-WALLET          PIC X(20).
001900*                        SENDER WALLET ID
002000     06  EPTXND-TO-WALLET            PIC X(20).
002100*                        RECIPIENT WALLET ID
002200     06  EPTXND-TXN-TIMESTAMP        PIC X(26).
002300*                        ISO-8601 TIMESTAMP
002400     06  EPTXND-TXN-STATUS           PIC X(12).
002500         88  EPTXND-STATUS-COMPLETED          VALUE "COMPLETED".
002600         88  EPTXND-STATUS-REVERSED           VALUE "REVERSED".
002700     06  EPTXND-FREEZE-IND           PIC X(01).
002800*                        Y WHILE TOKENS ARE FROZEN PENDING CASE
002900         88  EPTXND-TOKENS-FROZEN             VALUE "Y".
003000         88  EPTXND-TOKENS-NOT-FROZEN         VALUE "N" " ".
003100     06  FILLER                      PIC X(35).
003200*                        RESERVED FOR FUTURE EXPANSION
