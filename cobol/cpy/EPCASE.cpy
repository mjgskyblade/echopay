000100*****************************************************************
000200* EPCASE.CPYBK - FRAUD CASE MASTER RECORD
000300* I-O FORMAT: EPCASER  FROM FILE EPCASE  OF LIBRARY ECHOPAYLB
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*---------------------------------------------------------------*
000700* EFP0031  22/01/2001  DCK   - REM Q1 2001 - ADD CASE-EVIDENCE-    EFP0031
000800*                              TEXT, EVIDENCE BUNDLE NO LONGER     EFP0031
000900*                              FITS IN RESOLUTION-REASONING        EFP0031
001000* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
001100*---------------------------------------------------------------*
001200 05  EPCASE-RECORD.
001300     06  EPCASE-CASE-ID              PIC X(36).
001400*                        CASE PRIMARY KEY (UUID)
001500     06  EPCASE-TRANSACTION-ID       PIC X(36).
001600*                        UUID OF DISPUTED TRANSACTION
001700     06  EPCASE-REPORTER-ID          PIC X(36).
001800*                        UUID OF REPORTING USER
001900     06  EPCASE-CASE-TYPE            PIC X(24).
002000*                        UNAUTHORIZED_TRANSACTION
002100*                        ACCOUNT_TAKEOVER
002200*                        PHISHING
002300*                        SOCIAL_ENGINEERING
002400*                        TECHNICAL_FRAUD
002500     06  EPCASE-CASE-STATUS          PIC X(12).
002600         88  EPCASE-STATUS-OPEN               VALUE "OPEN".
002700         88  EPCASE-STATUS-INVESTIGATING       VALUE
002800                                        "INVESTIGATING".
002900         88  EPCASE-STATUS-RESOLVED           VALUE "RESOLVED".
003000         88  EPCASE-STATUS-CLOSED             VALUE "CLOSED".
003100     06  EPCASE-CASE-PRIORITY        PIC X(08).
003200         88  EPCASE-PRIORITY-LOW               VALUE "LOW".
003300         88  EPCASE-PRIORITY-MEDIUM            VALUE "MEDIUM".
003400         88  EPCASE-PRIORITY-HIGH              VALUE "HIGH".
003500         88  EPCASE-PRIORITY-CRITICAL          VALUE "CRITICAL".
003600     06  EPCASE-CREATED-AT           PIC X(26).
003700*                        ISO-8601 TIMESTAMP - CASE CREATION
003800     06  EPCASE-CREATED-AT-R REDEFINES EPCASE-CREATED-AT.
003900         10  EPCASE-CREATED-DATE     PIC X(10).
004000         10  FILLER                  PIC X(01).
004100         10  EPCASE-CREATED-TIME     PIC X(15).
004200     06  EPCASE-RESOLVED-AT          PIC X(26).
004300*                        ISO-8601 TIMESTAMP - RESOLUTION (BLANK
004400*                        IF UNRESOLVED)
004500     06  EPCASE-RESOLUTION           PIC X(24).
004600         88  EPCASE-RESOL-FRAUD-CONFIRMED     VALUE
004700                                        "FRAUD_CONFIRMED".
004800         88  EPCASE-RESOL-FRAUD-DENIED        VALUE
004900                                        "FRAUD_DENIED".
005000         88  EPCASE-RESOL-INSUFF-EVID         VALUE
005100                                        "INSUFFICIENT_EVIDENCE".
005200     06  EPCASE-ASSIGNED-ARBITRATOR-ID PIC X(36).
005300*                        UUID, BLANK IF UNASSIGNED
005400     06  EPCASE-ASSIGNED-AT          PIC X(26).
005500*                        ISO-8601 TIMESTAMP OF ASSIGNMENT
005600     06  EPCASE-ESCALATED-AT         PIC X(26).
005700*                        ISO-8601 TIMESTAMP OF 72-HR ESCALATION
005800*                        (BLANK IF NOT ESCALATED)
005900     06  EPCASE-RESOLUTION-REASONING PIC X(200).
006000*                        FREE-TEXT ARBITRATOR REASONING
006100     06  EPCASE-TRANSACTION-AMOUNT   PIC S9(09)V9(02) COMP-3.
006200*                        AMOUNT OF THE DISPUTED TRANSACTION
006300     06  EPCASE-EVIDENCE-TEXT        PIC X(200).
006400*                        EVIDENCE BUNDLE (SEE EFP0031 ABOVE) -
006500*                        REPORTER TEXT AT INTAKE, THEN
006600*                        OVERLAID BY EPEVD050 WITH THE FULL
006700*                        TRANSACTION/BEHAVIOR/LOG SUMMARY
006800     06  FILLER                      PIC X(46).
006900*                        RESERVED FOR FUTURE EXPANSION
