000100*****************************************************************
000200* EPARBD.CPYBK - ARBITRATION DECISION INPUT RECORD
000300* I-O FORMAT: EPARBDR  FROM FILE EPARBD  OF LIBRARY ECHOPAYLB
000400* ONE RECORD PER HUMAN ARBITRATOR DECISION, DELIVERED FROM THE
000500* ARBITRATION FRONT-END AS A NIGHTLY SEQUENTIAL EXTRACT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*---------------------------------------------------------------*
000900* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
001000*---------------------------------------------------------------*
001100 05  EPARBD-RECORD.
001200     06  EPARBD-CASE-ID              PIC X(36).
001300*                        UUID
001400     06  EPARBD-ARBITRATOR-ID        PIC X(36).
001500*                        UUID
001600     06  EPARBD-DECISION             PIC X(24).
001700         88  EPARBD-DEC-FRAUD-CONFIRMED        VALUE
001800                                        "FRAUD_CONFIRMED".
001900         88  EPARBD-DEC-FRAUD-DENIED           VALUE
002000                                        "FRAUD_DENIED".
002100         88  EPARBD-DEC-INSUFF-EVID            VALUE
002200                                        "INSUFFICIENT_EVIDENCE".
002300     06  EPARBD-REASONING            PIC X(200).
002400*                        FREE TEXT
002500     06  FILLER                      PIC X(20).
002600*                        RESERVED FOR FUTURE EXPANSION
