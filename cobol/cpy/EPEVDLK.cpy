000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - CALLED ONCE PER   EFP0004
000600*                              NEWLY-OPENED CASE FROM EPINTK01     EFP0004
000700* ------------------------------------------------------------------------
000800 01  WK-VEVD.
000900     05  WK-VEVD-INPUT.
001000         10  WK-VEVD-CASE-ID         PIC X(36).
001100         10  WK-VEVD-TRANSACTION-ID  PIC X(36).
001200         10  WK-VEVD-REPORTER-ID     PIC X(36).
001300     05  WK-VEVD-OUTPUT.
001400         10  WK-VEVD-EVIDENCE-TEXT   PIC X(200).
