000100*****************************************************************
000200* EPREVR.CPYBK - REVERSAL AUDIT RECORD (OUTPUT, APPEND-ONLY)
000300* I-O FORMAT: EPREVRR  FROM FILE EPREVR  OF LIBRARY ECHOPAYLB
000400* ONE RECORD WRITTEN PER EXECUTED TOKEN REVERSAL - AUTOMATED OR
000500* MANUAL ARBITRATION.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*---------------------------------------------------------------*
000900* EFP0004  11/08/1991  RSN   - INITIAL VERSION                     EFP0004
001000*---------------------------------------------------------------*
001100 05  EPREVR-RECORD.
001200     06  EPREVR-REVERSAL-ID          PIC X(36).
001300*                        UUID, GENERATED AT COMPLETION
001400     06  EPREVR-TRANSACTION-ID       PIC X(36).
001500*                        UUID OF REVERSED TRANSACTION
001600     06  EPREVR-CASE-ID              PIC X(36).
001700*                        UUID OF THE FRAUD CASE
001800     06  EPREVR-REVERSED-AMOUNT      PIC S9(09)V9(02) COMP-3.
001900*                        AMOUNT REVERSED
002000     06  EPREVR-NEW-TOKEN-BATCH-ID   PIC X(36).
002100*                        UUID OF REISSUED CLEAN TOKEN BATCH
002200     06  EPREVR-REVERSAL-TYPE        PIC X(20).
002300         88  EPREVR-TYPE-AUTOMATED             VALUE
002400                                        "AUTOMATED_FRAUD".
002500         88  EPREVR-TYPE-MANUAL                VALUE
002600                                        "MANUAL_ARBITRATION".
002700     06  EPREVR-REVERSAL-TIMESTAMP   PIC X(26).
002800*                        ISO-8601 TIMESTAMP OF COMPLETION
002900     06  EPREVR-DURATION-MINUTES     PIC 9(06).
003000*                        WALL-CLOCK MINUTES, START TO COMPLETE
003100     06  EPREVR-WITHIN-SLA           PIC X(01).
003200         88  EPREVR-WAS-WITHIN-SLA             VALUE "Y".
003300         88  EPREVR-NOT-WITHIN-SLA             VALUE "N".
003400     06  EPREVR-ARBITRATOR-ID        PIC X(36).
003500*                        BLANK ON AUTOMATED_FRAUD - SET ON
003600*                        MANUAL_ARBITRATION FROM THE DECIDING
003700*                        ARBITRATOR
003800     06  FILLER                      PIC X(20).
003900*                        RESERVED FOR FUTURE EXPANSION
