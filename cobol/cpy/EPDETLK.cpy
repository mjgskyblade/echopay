000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - CALLED FROM       EFP0004
000600*                              EPNITE01 (AUTOMATED SWEEP) AND      EFP0004
000700*                              FROM THE ARBITRATION CASE VIEW      EFP0004
000800* ------------------------------------------------------------------------
000900 01  WK-VDET.
001000     05  WK-VDET-INPUT.
001100         10  WK-VDET-CASE-ID         PIC X(36).
001200     05  WK-VDET-OUTPUT.
001300         10  WK-VDET-CONFIDENCE      PIC 9V99.
001400         10  WK-VDET-BEHAVIORAL      PIC 9V99.
001500         10  WK-VDET-GRAPH           PIC 9V99.
001600         10  WK-VDET-ANOMALY         PIC 9V99.
001700         10  WK-VDET-RISK-FACTOR-CNT PIC 9(01).
001800         10  WK-VDET-AUTO-REV-IND    PIC X(01).
001900             88  WK-VDET-AUTO-REV-ELIGIBLE      VALUE "Y".
