000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - ONE STUB ROUTINE  EFP0004
000600*                              FRONTING GET-DETAIL, FREEZE,        EFP0004
000700*                              UNFREEZE AND MARK-REVERSED          EFP0004
000800* ------------------------------------------------------------------------
000900 01  WK-VTXN.
001000     05  WK-VTXN-INPUT.
001100         10  WK-VTXN-FUNCTION        PIC X(08).
001200             88  WK-VTXN-FN-GET-DETAIL       VALUE "GETDTL".
001300             88  WK-VTXN-FN-FREEZE           VALUE "FREEZE".
001400             88  WK-VTXN-FN-UNFREEZE         VALUE "UNFREEZE".
001500             88  WK-VTXN-FN-MARK-REVERSED    VALUE "MARKREV".
001600         10  WK-VTXN-TRANSACTION-ID  PIC X(36).
001700     05  WK-VTXN-OUTPUT.
001800         10  WK-VTXN-AMOUNT          PIC S9(09)V9(02) COMP-3.
001900         10  WK-VTXN-CURRENCY        PIC X(10).
002000         10  WK-VTXN-FROM-WALLET     PIC X(20).
002100         10  WK-VTXN-TO-WALLET       PIC X(20).
002200         10  WK-VTXN-TIMESTAMP       PIC X(26).
002300         10  WK-VTXN-STATUS          PIC X(12).
002400         10  WK-VTXN-ERROR-CD        PIC X(07).
