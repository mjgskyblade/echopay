000100* HISTORY OF MODIFICATION:
000200* ========================================================================
000300* TAG NAME  DATE        DESCRIPTION
000400* ------------------------------------------------------------------------
000500* EFP0004   RSN   11/08/1991 - INITIAL VERSION - CALLED FROM       EFP0004
000600*                              EPRVX040 STEPS (1) AND (2)          EFP0004
000700* ------------------------------------------------------------------------
000800 01  WK-VTKN.
000900     05  WK-VTKN-INPUT.
001000         10  WK-VTKN-TRANSACTION-ID  PIC X(36).
001100         10  WK-VTKN-WALLET-ID       PIC X(20).
001200     05  WK-VTKN-OUTPUT.
001300         10  WK-VTKN-NEW-TOKEN-BATCH-ID PIC X(36).
001400         10  WK-VTKN-INVALIDATED-IND    PIC X(01).
001500         10  WK-VTKN-REISSUED-IND       PIC X(01).
001600         10  WK-VTKN-ERROR-CD           PIC X(07).
