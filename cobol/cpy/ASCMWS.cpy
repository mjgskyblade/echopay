000100*****************************************************************
000200* ASCMWS - APPLICATION COMMON WORK AREA
000300*          FILE STATUS / RETURN CODE HANDLING SHARED BY EVERY
000400*          PROGRAM IN THE ECHOPAY FRAUD REVERSAL SUITE.
000500*          COPY THIS UNDER A LOCALLY-OWNED 01 (E.G. WK-C-COMMON)
000600*          -- DO NOT CODE AN 01 IN THIS MEMBER.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* EFP0002  14/03/1998  RSN    - Y2K REMEDIATION - NO DATE FIELDS   EFP0002
001100*                               IN THIS MEMBER, REVIEWED AND       EFP0002
001200*                               SIGNED OFF, NO CHANGE REQUIRED     EFP0002
001300* EFP0001  09/07/1991  RSN    - INITIAL VERSION, LIFTED FROM THE   EFP0001
001400*                               TFS FILE-STATUS COMMON AND         EFP0001
001500*                               RENAMED FOR THE FRAUD SUITE        EFP0001
001600*****************************************************************
001700 05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001800     88  WK-C-SUCCESSFUL                   VALUE "00".
001900     88  WK-C-DUPLICATE-KEY                VALUE "22".
002000     88  WK-C-RECORD-NOT-FOUND             VALUE "23" "35".
002100     88  WK-C-END-OF-FILE                  VALUE "10".
002200     88  WK-C-INVALID-KEY-SEQ              VALUE "21".
002300     88  WK-C-BOUNDARY-VIOLATION           VALUE "34" "44".
002400 05  WK-C-FS-NUMERIC REDEFINES WK-C-FILE-STATUS
002500                                  PIC 9(02).
002600 05  WK-C-ABEND-SW                PIC X(01) VALUE "N".
002700     88  WK-C-ABEND-REQUESTED               VALUE "Y".
002800 05  WK-N-ABEND-CODE               PIC S9(04) COMP VALUE +0.
002900 05  FILLER                        PIC X(10) VALUE SPACES.
